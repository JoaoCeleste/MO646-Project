000100 IDENTIFICATION DIVISION.                                       DTD0010
000200 PROGRAM-ID. DATEDIF1.                                          DTD0020
000300 AUTHOR. M. OLAIZ.                                              DTD0030
000400 INSTALLATION. UNIZARBANK SISTEMAS - BATCH RULES UNIT.          DTD0040
000500 DATE-WRITTEN. 06/14/1988.                                      DTD0050
000600 DATE-COMPILED.                                                 DTD0060
000700 SECURITY.  UNCLASSIFIED - INTERNAL BATCH UTILITY.              DTD0070
000800*----------------------------------------------------------------
000900*                      CHANGE HISTORY                          *
001000*----------------------------------------------------------------
001100* 06/14/88  M.OLAIZ   REQ 0334  FIRST CUT - ELAPSED MINUTES      *
001200*                     BETWEEN TWO YYYYMMDD/HHMMSS STAMPS FOR     *
001300*                     THE CARD-FRAUD SCREEN (BANK1 RULE 2/3).    *
001400* 11/02/88  M.OLAIZ   REQ 0351  ADDED LEAP-YEAR TEST, PRIOR      *
001500*                     VERSION ASSUMED 365 DAY YEARS ONLY.        *
001600* 02/09/90  J.SORIA   REQ 0418  CUMULATIVE-DAYS TABLE REBUILT    *
001700*                     AS AN OCCURS TABLE UNDER WORKING-STORAGE,  *
001800*                     WAS 12 SEPARATE 77-LEVELS BEFORE.           *
001900* 05/30/91  J.SORIA   REQ 0460  CALLED NOW FROM BANK6 TRANSFER   *
002000*                     SCHEDULING AS WELL AS BANK1.               *
002100* 08/12/93  R.PEREZ   REQ 0502  RETURN CODE ADDED FOR BAD DATES. *
002200* 01/22/98  R.PEREZ   REQ 0588  Y2K - DATE-1/DATE-2 CONFIRMED    *
002300*                     ALREADY CCYYMMDD, NO WINDOWING NEEDED.     *
002400*                     REVIEWED AND SIGNED OFF PER Y2K BANNER.    *
002500* 03/03/99  R.PEREZ   REQ 0591  Y2K - LEAP TEST RE-VERIFIED FOR  *
002600*                     CENTURY YEARS (2000 IS A LEAP YEAR).       *
002700* 09/19/01  L.IRIBAR  REQ 0647  REWORKED FOR THE NEW RULES ENGINE*
002800*                     SUITE.  NOW SHARED BY FRAUD1 AND FLIGHT1.  *
002900* 04/15/03  L.IRIBAR  REQ 0680  ELAPSED-MINUTES WIDENED TO    *
003000*                     S9(9) COMP, OLD S9(7) COMP OVERFLOWED ON   *
003100*                     MULTI-YEAR GAPS.                          *
003150* 07/22/03  L.IRIBAR  REQ 0689  YEAR/MONTH/DAY AND EPOCH-DAY     *
003160*                     WORK FIELDS PULLED OUT OF DATEDIF-WORK  *
003170*                     AS 77-LEVELS, SAME AS FRAUD1/FLIGHT1 CARRY *
003180*                     THEIR OWN SUBSCRIPTS AND COUNTERS.  ALSO   *
003190*                     CLASS NUMERIC-DIGIT NOW CHECKED AGAINST THE*
003195*                     CALLER'S LINKAGE DATE/TIME BEFORE USE.     *
003200*----------------------------------------------------------------
003300*****************************************************************
003400* YEAR 2000 COMPLIANT  X  MM/DD/CCYY   REVIEWED BY: R.PEREZ     *
003500* YEAR 2000 UPDATED    X  01/22/1998    UPDATED BY: R.PEREZ     *
003600*****************************************************************
003700*
003800* RETURNS THE NUMBER OF WHOLE MINUTES BY WHICH DATE-2/TIME-2 IS  *
003900* LATER THAN DATE-1/TIME-1 (ELAPSED-MINUTES).  A NEGATIVE     *
004000* RESULT MEANS DATE-2/TIME-2 IS THE EARLIER STAMP.  CALLERS      *
004100* COMPARE THE RESULT AGAINST THEIR OWN MINUTE THRESHOLDS.        *
004200*
004300 ENVIRONMENT DIVISION.                                          DTD0080
004400 CONFIGURATION SECTION.                                         DTD0090
004500 SPECIAL-NAMES.                                                 DTD0100
004600     C01 IS TOP-OF-FORM                                         DTD0110
004700     CLASS NUMERIC-DIGIT IS "0123456789".                       DTD0120
004800*
004900 DATA DIVISION.                                                 DTD0130
005000 WORKING-STORAGE SECTION.                                       DTD0140
005100*
005200 01  DATEDIF-WORK.                                           DTD0150
005300     05  CUM-DAYS-TABLE.                                     DTD0160
005400         10  CUM-DAYS OCCURS 12 TIMES PIC 9(3) COMP.         DTD0170
005450     05  FILLER                      PIC X(06).                DTD0175
005460*                                                                DTD0177
005470*    07/22/03 (L.IRIBAR) - REQ 0689 - THE YEAR/MONTH/DAY AND      DTD0179
005480*    EPOCH-DAY WORK FIELDS BELOW USED TO LIVE AS 05-LEVELS IN    DTD0181
005490*    THE GROUP ABOVE.  PULLED OUT AS STANDALONE 77-LEVELS SO     DTD0183
005500*    EACH CALL RE-INITIALIZES ITS OWN COUNTERS WITHOUT TOUCHING  DTD0185
005510*    THE CUMULATIVE-DAYS TABLE.                                 DTD0187
005520 77  LEAP-SWITCH                  PIC 9(1) COMP.             DTD0189
005530     88  LEAP-YEAR                    VALUE 1.               DTD0191
005540     88  NOT-LEAP-YEAR                VALUE 0.               DTD0193
005550 77  YEAR-WORK                    PIC 9(4) COMP.             DTD0195
005560 77  MONTH-WORK                   PIC 9(2) COMP.             DTD0197
005570 77  DAY-WORK                     PIC 9(2) COMP.             DTD0199
005580 77  DAYS-SINCE-EPOCH-1           PIC S9(7) COMP.            DTD0201
005590 77  ABSOLUTE-DAYS-OUT            PIC S9(7) COMP.            DTD0203
005600 77  DAYS-SINCE-EPOCH-2           PIC S9(7) COMP.            DTD0205
005610 77  MINUTES-OF-DAY-1             PIC S9(5) COMP.            DTD0207
005620 77  MINUTES-OF-DAY-2             PIC S9(5) COMP.            DTD0209
006600*
006700 01  DATE-PARTS-1.                                           DTD0290
006800     05  DATE-1-N                 PIC 9(8).                  DTD0300
006850     05  FILLER                      PIC X(02).                   DTD0305
006900 01  DATE-1-BROKEN REDEFINES DATE-PARTS-1.                DTD0310
007000     05  DATE-1-YYYY              PIC 9(4).                  DTD0320
007100     05  DATE-1-MM                PIC 9(2).                  DTD0330
007200     05  DATE-1-DD                PIC 9(2).                  DTD0340
007300*
007400 01  DATE-PARTS-2.                                           DTD0350
007500     05  DATE-2-N                 PIC 9(8).                  DTD0360
007550     05  FILLER                      PIC X(02).                   DTD0365
007600 01  DATE-2-BROKEN REDEFINES DATE-PARTS-2.                DTD0370
007700     05  DATE-2-YYYY              PIC 9(4).                  DTD0380
007800     05  DATE-2-MM                PIC 9(2).                  DTD0390
007900     05  DATE-2-DD                PIC 9(2).                  DTD0400
008000*
008100 01  TIME-PARTS-1.                                           DTD0410
008200     05  TIME-1-N                 PIC 9(6).                  DTD0420
008250     05  FILLER                      PIC X(02).                   DTD0425
008300 01  TIME-1-BROKEN REDEFINES TIME-PARTS-1.                DTD0430
008400     05  TIME-1-HH                PIC 9(2).                  DTD0440
008500     05  TIME-1-MM                PIC 9(2).                  DTD0450
008600     05  TIME-1-SS                PIC 9(2).                  DTD0460
008700*
008800 01  TIME-PARTS-2.                                           DTD0470
008900     05  TIME-2-N                 PIC 9(6).                  DTD0480
008950     05  FILLER                      PIC X(02).                   DTD0485
009000 01  TIME-2-BROKEN REDEFINES TIME-PARTS-2.                DTD0490
009100     05  TIME-2-HH                PIC 9(2).                  DTD0500
009200     05  TIME-2-MM                PIC 9(2).                  DTD0510
009300     05  TIME-2-SS                PIC 9(2).                  DTD0520
009400*
009500 LINKAGE SECTION.                                               DTD0530
009600 01  DATE-1                      PIC 9(8).                   DTD0540
009700 01  TIME-1                      PIC 9(6).                   DTD0550
009800 01  DATE-2                      PIC 9(8).                   DTD0560
009900 01  TIME-2                      PIC 9(6).                   DTD0570
010000 01  ELAPSED-MINUTES              PIC S9(9) COMP.             DTD0580
010100*
010200 PROCEDURE DIVISION USING DATE-1 TIME-1 DATE-2          DTD0590
010300                          TIME-2 ELAPSED-MINUTES.          DTD0600
010400*
010500 0000-MAIN.                                                     DTD0610
010600     MOVE DATE-1 TO DATE-1-N.                              DTD0620
010700     MOVE TIME-1 TO TIME-1-N.                              DTD0630
010800     MOVE DATE-2 TO DATE-2-N.                              DTD0640
010900     MOVE TIME-2 TO TIME-2-N.                              DTD0650
010910*    REQ 0689 (L.IRIBAR, 07/22/03) - FRAUD1 AND FLIGHT1 BOTH      DTD0652
010920*    PASS THEIR LINKAGE DATE/TIME STRAIGHT FROM A FLAT INPUT      DTD0654
010930*    RECORD.  IF THEIR OWN READ-TIME CLASS GUARD EVER MISSES A    DTD0656
010940*    BLANK-FILLED FIELD, CATCH IT HERE BEFORE IT FEEDS THE        DTD0658
010950*    ABSOLUTE-DAYS ARITHMETIC BELOW AND RETURN A ZERO RESULT      DTD0661
010960*    RATHER THAN A GARBAGE ELAPSED-MINUTES VALUE.                 DTD0663
010970     IF DATE-1-N NOT NUMERIC-DIGIT OR                          DTD0665
010980        TIME-1-N NOT NUMERIC-DIGIT OR                          DTD0667
010990        DATE-2-N NOT NUMERIC-DIGIT OR                          DTD0669
011000        TIME-2-N NOT NUMERIC-DIGIT                             DTD0671
011005         MOVE 0 TO ELAPSED-MINUTES                             DTD0673
011010         GOBACK                                                   DTD0675
011015     END-IF.                                                      DTD0677
011020*
011100     MOVE DATE-1-YYYY TO YEAR-WORK.                        DTD0660
011200     MOVE DATE-1-MM   TO MONTH-WORK.                       DTD0670
011300     MOVE DATE-1-DD   TO DAY-WORK.                         DTD0680
011400     PERFORM 0100-ABSOLUTE-DAYS THRU 0100-EXIT.                  DTD0690
011500     MOVE ABSOLUTE-DAYS-OUT TO DAYS-SINCE-EPOCH-1.         DTD0700
011600*                                                                DTD0710
011700     MOVE DATE-2-YYYY TO YEAR-WORK.                        DTD0730
011800     MOVE DATE-2-MM   TO MONTH-WORK.                       DTD0740
011900     MOVE DATE-2-DD   TO DAY-WORK.                         DTD0750
012000     PERFORM 0100-ABSOLUTE-DAYS THRU 0100-EXIT.                  DTD0760
012100     MOVE ABSOLUTE-DAYS-OUT TO DAYS-SINCE-EPOCH-2.         DTD0770
012200*
013100     COMPUTE MINUTES-OF-DAY-1 =                               DTD0830
013200         (TIME-1-HH * 60) + TIME-1-MM.                     DTD0840
013300     COMPUTE MINUTES-OF-DAY-2 =                               DTD0850
013400         (TIME-2-HH * 60) + TIME-2-MM.                     DTD0860
013500*
013600     COMPUTE ELAPSED-MINUTES =                                DTD0870
013700         ((DAYS-SINCE-EPOCH-2 - DAYS-SINCE-EPOCH-1) * 1440)DTD0880
013800         + (MINUTES-OF-DAY-2 - MINUTES-OF-DAY-1).          DTD0890
013900*
014000     GOBACK.                                                     DTD0900
014100*
014200 0100-ABSOLUTE-DAYS.                                             DTD0910
014300*    BUILDS AN ABSOLUTE DAY NUMBER FOR YEAR-WORK/MONTH/DAY    *DTD0920
014400*    INTO DAYS-SINCE-EPOCH-1, COUNTING FROM 0001/01/01.  THE  *DTD0930
014500*    CUMULATIVE-DAYS TABLE IS RELOADED EACH CALL SINCE BANK1'S   *DTD0940
014600*    TRANSACTION WINDOW CAN SPAN A LEAP-YEAR BOUNDARY.            DTD0950
014700     MOVE 000 TO CUM-DAYS (01).                               DTD0960
014800     MOVE 031 TO CUM-DAYS (02).                               DTD0970
014900     MOVE 059 TO CUM-DAYS (03).                               DTD0980
015000     MOVE 090 TO CUM-DAYS (04).                               DTD0990
015100     MOVE 120 TO CUM-DAYS (05).                               DTD1000
015200     MOVE 151 TO CUM-DAYS (06).                               DTD1010
015300     MOVE 181 TO CUM-DAYS (07).                               DTD1020
015400     MOVE 212 TO CUM-DAYS (08).                               DTD1030
015500     MOVE 243 TO CUM-DAYS (09).                               DTD1040
015600     MOVE 273 TO CUM-DAYS (10).                               DTD1050
015700     MOVE 304 TO CUM-DAYS (11).                               DTD1060
015800     MOVE 334 TO CUM-DAYS (12).                               DTD1070
015900*
016000     SET NOT-LEAP-YEAR TO TRUE.                               DTD1080
016100     IF YEAR-WORK / 4 * 4 = YEAR-WORK                      DTD1090
016200         SET LEAP-YEAR TO TRUE                                DTD1100
016300         IF YEAR-WORK / 100 * 100 = YEAR-WORK              DTD1110
016400             SET NOT-LEAP-YEAR TO TRUE                        DTD1120
016500             IF YEAR-WORK / 400 * 400 = YEAR-WORK          DTD1130
016600                 SET LEAP-YEAR TO TRUE                        DTD1140
016700             END-IF                                              DTD1150
016800         END-IF                                                  DTD1160
016900     END-IF.                                                     DTD1170
017000*
017100     COMPUTE ABSOLUTE-DAYS-OUT =                              DTD1180
017200         (YEAR-WORK * 365) + (YEAR-WORK / 4)               DTD1190
017300         - (YEAR-WORK / 100) + (YEAR-WORK / 400)           DTD1200
017400         + CUM-DAYS (MONTH-WORK) + DAY-WORK.            DTD1210
017500*
017600     IF LEAP-YEAR AND MONTH-WORK > 2                       DTD1220
017700         ADD 1 TO ABSOLUTE-DAYS-OUT                           DTD1230
017800     END-IF.                                                     DTD1240
017900*
018000 0100-EXIT.                                                      DTD1250
018100     EXIT.                                                       DTD1260
