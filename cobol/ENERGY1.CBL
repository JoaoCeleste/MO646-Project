000100 IDENTIFICATION DIVISION.                                       ENR0010
000200 PROGRAM-ID. ENERGY1.                                           ENR0020
000300 AUTHOR. J.SORIA.                                               ENR0030
000400 INSTALLATION. UNIZARBANK SISTEMAS - BATCH RULES UNIT.          ENR0040
000500 DATE-WRITTEN. 02/09/1990.                                      ENR0050
000600 DATE-COMPILED.                                                 ENR0060
000700 SECURITY.  UNCLASSIFIED - INTERNAL BATCH.                      ENR0070
000800*----------------------------------------------------------------
000900*                      CHANGE HISTORY                          *
001000*----------------------------------------------------------------
001100* 02/09/90  J.SORIA   REQ 0417  FIRST CUT - PRICE THRESHOLD AND  *
001200*                     NIGHT-MODE RULES ONLY, GREW OUT OF THE     *
001300*                     MOVEMENT/TRANSFER PAGING LOOP (OLD BANK9). *
001400* 05/30/91  J.SORIA   REQ 0460  TEMPERATURE REGULATION RULE      *
001500*                     ADDED FOR THE HEATING/COOLING PILOT.       *
001600* 08/12/93  R.PEREZ   REQ 0501  DAILY ENERGY LIMIT SHED-LOAD     *
001700*                     RULE ADDED, RUNS AFTER TEMP REGULATION.    *
001750* 02/14/94  J.SORIA   REQ 0880  WORK COUNTERS, MODE SWITCHES AND *
001760*                     CONTROL-TOTAL ACCUMULATORS PULLED OUT AS   *
001770*                     STANDALONE 77-LEVELS.  RERUN SWITCH AND    *
001780*                     INBOUND DEVICE-NAME GUARD ADDED (UPSI-0,   *
001790*                     CLASS DEVICE-LETTER).  PRIORITY-FLAT    *
001795*                     CORRECTED TO PIC X(19), WAS X(18) AND      *
001798*                     UNDERSIZED FOR THE ENTRY IT REDEFINES.     *
001800* 01/22/98  R.PEREZ   REQ 0588  Y2K - ENM-CURRENT-DATE/SCHED-DATE*
001900*                     FIELDS CONFIRMED CCYYMMDD, NO WINDOWING.   *
002000*                     REVIEWED AND SIGNED OFF PER Y2K BANNER.    *
002100* 03/03/99  R.PEREZ   REQ 0592  SCHEDULE OVERRIDE RULE ADDED,    *
002200*                     MUST RUN LAST PER ENERGY COMMITTEE MEMO.   *
002300* 09/19/01  L.IRIBAR  REQ 0647  REWORKED AS ENERGY1 FOR THE NEW  *
002400*                     RULES-ENGINE SUITE (FRAUD/ENERGY/FLIGHT).  *
002500* 04/15/03  L.IRIBAR  REQ 0681  NIGHT-MODE-COUNT AND SAVING-MODE *
002600*                     COUNT SPLIT OUT ON THE REPORT.             *
002610* 07/30/03  L.IRIBAR  REQ 0895  ENR-RESULT-LINE WIDENED TO       *
002620*                     X(360), WAS X(132) AND TOO SHORT FOR A     *
002630*                     FULL 20-DEVICE PRIORITY LIST PLUS THE MODE *
002640*                     FLAGS AND ENERGY-USED FIGURE.              *
002700*----------------------------------------------------------------
002800*****************************************************************
002900* YEAR 2000 COMPLIANT  X  MM/DD/CCYY   REVIEWED BY: R.PEREZ     *
003000* YEAR 2000 UPDATED    X  01/22/1998    UPDATED BY: R.PEREZ     *
003100*****************************************************************
003200*
003300* LOADS THE DEVICE-PRIORITY AND SCHEDULE TABLES, THEN READS EACH *
003400* DECISION-CYCLE RECORD AND APPLIES THE FIVE ENERGY RULES IN     *
003500* ORDER (PRICE, NIGHT MODE, TEMPERATURE, DAILY LIMIT, SCHEDULE   *
003600* OVERRIDE).  ONE RESULT RECORD LISTING EVERY DEVICE'S ON/OFF    *
003700* STATE IS WRITTEN PER CYCLE, AND A CONTROL-TOTAL LINE IS        *
003800* PRINTED AT END OF FILE.                                       *
003900*
004000 ENVIRONMENT DIVISION.                                          ENR0080
004100 CONFIGURATION SECTION.                                         ENR0090
004200 SPECIAL-NAMES.                                                 ENR0100
004300     C01 IS TOP-OF-FORM                                         ENR0110
004400     CLASS DEVICE-LETTER IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ"        ENR0120
004450     UPSI-0 IS ENR-RERUN-SWITCH                                 ENR0125
004470         ON STATUS IS ENR-RERUN-REQUESTED                       ENR0127
004490         OFF STATUS IS ENR-NORMAL-RUN.                          ENR0129
004600 INPUT-OUTPUT SECTION.                                          ENR0140
004700 FILE-CONTROL.                                                  ENR0150
004800     SELECT ENERGY-CYCLE-IN    ASSIGN TO ENRCYCI               ENR0160
004900         ORGANIZATION IS LINE SEQUENTIAL                        ENR0170
005000         FILE STATUS IS FS-CYCLE.                             ENR0180
005100     SELECT ENERGY-PRIORITY-IN ASSIGN TO ENRPRII               ENR0190
005200         ORGANIZATION IS LINE SEQUENTIAL                        ENR0200
005300         FILE STATUS IS FS-PRI.                               ENR0210
005400     SELECT ENERGY-SCHEDULE-IN ASSIGN TO ENRSCHI               ENR0220
005500         ORGANIZATION IS LINE SEQUENTIAL                        ENR0230
005600         FILE STATUS IS FS-SCH.                               ENR0240
005700     SELECT ENERGY-RESULT-OUT  ASSIGN TO ENRRESO               ENR0250
005800         ORGANIZATION IS LINE SEQUENTIAL                        ENR0260
005900         FILE STATUS IS FS-RES.                               ENR0270
006000     SELECT ENERGY-REPORT-OUT  ASSIGN TO ENRRPTO               ENR0280
006100         ORGANIZATION IS LINE SEQUENTIAL                        ENR0290
006200         FILE STATUS IS FS-RPT.                               ENR0300
006300*
006400 DATA DIVISION.                                                 ENR0310
006500 FILE SECTION.                                                  ENR0320
006600*
006700 FD  ENERGY-CYCLE-IN                                             ENR0330
006800     LABEL RECORD STANDARD.                                      ENR0340
006900 01  ENM-CYCLE-REC.                                               ENR0350
007000     05  ENM-CURRENT-PRICE           PIC 9(3)V9(4).             ENR0360
007100     05  ENM-PRICE-THRESHOLD         PIC 9(3)V9(4).             ENR0370
007200     05  ENM-CURRENT-DATE            PIC 9(8).                  ENR0380
007300     05  ENM-CURRENT-TIME            PIC 9(6).                  ENR0390
007400     05  ENM-CURRENT-TEMP            PIC S9(3)V99.              ENR0400
007500     05  ENM-TEMP-RANGE-LO           PIC S9(3)V99.              ENR0410
007600     05  ENM-TEMP-RANGE-HI           PIC S9(3)V99.              ENR0420
007700     05  ENM-ENERGY-LIMIT            PIC 9(5)V99.                ENR0430
007800     05  ENM-ENERGY-USED             PIC 9(5)V99.                ENR0440
007900     05  FILLER                      PIC X(07).                 ENR0450
008000*
008100 FD  ENERGY-PRIORITY-IN                                          ENR0460
008200     LABEL RECORD STANDARD.                                      ENR0470
008300 01  ENM-PRIORITY-REC.                                            ENR0480
008400     05  ENM-PRI-DEVICE-NAME         PIC X(15).                  ENR0490
008500     05  ENM-PRI-DEVICE-PRIORITY     PIC 9(2).                   ENR0500
008600*
008700 FD  ENERGY-SCHEDULE-IN                                          ENR0510
008800     LABEL RECORD STANDARD.                                      ENR0520
008900 01  ENM-SCHEDULE-REC.                                            ENR0530
009000     05  ENM-SCH-DEVICE-NAME         PIC X(15).                  ENR0540
009100     05  ENM-SCH-DATE                PIC 9(8).                   ENR0550
009200     05  ENM-SCH-TIME                PIC 9(6).                   ENR0560
009250     05  FILLER                      PIC X(02).                  ENR0562
009300*
009400 FD  ENERGY-RESULT-OUT                                           ENR0570
009500     LABEL RECORD STANDARD.                                      ENR0580
009550*    07/30/03 (L.IRIBAR) - REQ 0895 - WIDENED TO X(360), WAS      ENR0582
009560*    X(132).  20 DEVICES AT 17 BYTES EACH PLUS THE TWO MODE       ENR0584
009570*    FLAGS AND THE ENERGY-USED FIGURE NEEDS 350 BYTES AND THE     ENR0586
009580*    PRIORITY TABLE IN 0100-LOAD-PRIORITY ALLOWS UP TO 20 ROWS.   ENR0588
009600 01  ENR-RESULT-LINE                 PIC X(360).                 ENR0590
009700*
009800 FD  ENERGY-REPORT-OUT                                           ENR0600
009900     LABEL RECORD STANDARD.                                      ENR0610
010000 01  ENR-REPORT-LINE                 PIC X(80).                  ENR0620
010100*
010200 WORKING-STORAGE SECTION.                                       ENR0630
010300*
010400 01  FILE-STATUSES.                                          ENR0640
010500     05  FS-CYCLE                 PIC XX.                    ENR0650
010600     05  FS-PRI                   PIC XX.                    ENR0660
010700     05  FS-SCH                   PIC XX.                    ENR0670
010800     05  FS-RES                   PIC XX.                    ENR0680
010900     05  FS-RPT                   PIC XX.                    ENR0690
011000     05  FILLER                      PIC X(10).                 ENR0700
011100*
011200 77  PRI-EOF-SW               PIC 9 COMP.                    ENR0720
011210     88  PRI-EOF                      VALUE 1.                ENR0722
011300 77  SCH-EOF-SW               PIC 9 COMP.                    ENR0740
011310     88  SCH-EOF                      VALUE 1.                ENR0742
011400 77  CYCLE-EOF-SW             PIC 9 COMP.                    ENR0760
011410     88  CYCLE-EOF                     VALUE 1.               ENR0762
011901*
012000 01  PRIORITY-TABLE.                                         ENR0780
012100     05  PRI-ENTRY OCCURS 20 TIMES                           ENR0790
012200                      INDEXED BY PRI-IX.                      ENR0800
012300         10  PRI-DEVICE-NAME      PIC X(15).                 ENR0810
012400         10  PRI-PRIORITY         PIC 9(2) COMP.             ENR0820
012500         10  PRI-ON-SW            PIC 9 COMP.                ENR0830
012600             88  PRI-DEVICE-ON        VALUE 1.               ENR0840
012700             88  PRI-DEVICE-OFF       VALUE 0.                ENR0850
012750     05  FILLER                      PIC X(02).                   ENR0855
012800 01  PRIORITY-FLAT REDEFINES PRIORITY-TABLE.               ENR0860
012900     05  PRI-FLAT-ENTRY OCCURS 20 TIMES PIC X(19).            ENR0870
012950*    FLAT CHAR VIEW KEPT FOR THE AUDIT-DUMP UTILITY, RUN FROM    ENR0872
012960*    JCL ON REQUEST ONLY - NOT CALLED FROM THIS PROGRAM.         ENR0874
013000 77  PRIORITY-COUNT               PIC S9(4) COMP.             ENR0880
013100*
013200 01  SCHEDULE-TABLE.                                          ENR0890
013300     05  SCH-ENTRY OCCURS 20 TIMES                            ENR0900
013400                      INDEXED BY SCH-IX.                      ENR0910
013500         10  SCH-DEVICE-NAME      PIC X(15).                  ENR0920
013600         10  SCH-DATE             PIC 9(8).                   ENR0930
013700         10  SCH-TIME             PIC 9(6).                   ENR0940
013750     05  FILLER                      PIC X(02).                   ENR0945
013800 77  SCHEDULE-COUNT               PIC S9(4) COMP.             ENR0950
013900*
014000 01  SCH-TIME-PARTS.                                          ENR0960
014100     05  SCH-TIME-N               PIC 9(6).                   ENR0970
014150     05  FILLER                      PIC X(02).                   ENR0975
014200 01  SCH-TIME-BROKEN REDEFINES SCH-TIME-PARTS.             ENR0980
014300     05  SCH-HH                   PIC 9(2).                   ENR0990
014400     05  SCH-MI                   PIC 9(2).                   ENR1000
014500     05  SCH-SS                   PIC 9(2).                   ENR1010
014600*
014700 01  CURR-TIME-PARTS.                                         ENR1020
014800     05  CURR-TIME-N              PIC 9(6).                   ENR1030
014850     05  FILLER                      PIC X(02).                   ENR1035
014900 01  CURR-TIME-BROKEN REDEFINES CURR-TIME-PARTS.           ENR1040
015000     05  CURR-HH                  PIC 9(2).                   ENR1050
015100     05  CURR-MI                  PIC 9(2).                   ENR1060
015200     05  CURR-SS                  PIC 9(2).                   ENR1070
015300*
015390*    02/14/94 (J.SORIA) - REQ 0880 - WORK COUNTERS, MODE SWITCHES ENR1077
015395*    AND CONTROL-TOTAL ACCUMULATORS BELOW PULLED OUT AS STANDALONEENR1078
015398*    77-LEVELS, SAME COUNTER/SWITCH STYLE THE OLD BANK9 PAGING    ENR1079
015399*    LOOP CARRIED BEFORE THIS PROGRAM WAS SPLIT OUT OF IT.        ENR1081
015400 77  SUB                      PIC S9(4) COMP.                 ENR1090
015500 77  SHED-SUB                 PIC S9(4) COMP.                 ENR1100
015600 77  LOWEST-PRIORITY-FOUND    PIC S9(4) COMP.                 ENR1110
015700 77  LOWEST-PRIORITY-SUB      PIC S9(4) COMP.                 ENR1120
015800 77  ENERGY-USED-WORK         PIC S9(7)V99.                   ENR1130
016001*
016100 77  SAVING-MODE-SW           PIC 9 COMP.                     ENR1150
016110     88  SAVING-MODE-ON           VALUE 1.                    ENR1155
016200 77  NIGHT-MODE-SW            PIC 9 COMP.                     ENR1170
016210     88  NIGHT-MODE-ON            VALUE 1.                    ENR1175
016300 77  TEMP-REG-SW              PIC 9 COMP.                     ENR1190
016310     88  TEMP-REG-ON              VALUE 1.                    ENR1195
016801*
016900 77  CYCLE-CT                 PIC S9(7) COMP.                 ENR1220
017000 77  SAVING-CT                PIC S9(7) COMP.                 ENR1230
017100 77  NIGHT-CT                 PIC S9(7) COMP.                 ENR1240
017301*
017400 01  REPORT-LINES.                                            ENR1250
017500     05  HDR-LINE-1.                                          ENR1260
017600         10  FILLER                  PIC X(20) VALUE SPACES.     ENR1270
017700         10  FILLER                  PIC X(40)                  ENR1280
017800             VALUE "ENERGY1 - ENERGY CYCLE CONTROL TOTALS".      ENR1290
017850         10  HDR-RERUN-TAG        PIC X(20) VALUE SPACES.     ENR1295
018000     05  DET-LINE-1.                                          ENR1310
018100         10  FILLER                  PIC X(20)                  ENR1320
018200             VALUE "CYCLES PROCESSED . . ".                     ENR1330
018300         10  DET-CYCLE-ED         PIC ZZZ,ZZ9.                ENR1340
018400         10  FILLER                  PIC X(55) VALUE SPACES.     ENR1350
018500     05  DET-LINE-2.                                          ENR1360
018600         10  FILLER                  PIC X(20)                  ENR1370
018700             VALUE "ENERGY-SAVING CYCLES ".                     ENR1380
018800         10  DET-SAVING-ED        PIC ZZZ,ZZ9.                ENR1390
018900         10  FILLER                  PIC X(55) VALUE SPACES.     ENR1400
019000     05  DET-LINE-3.                                          ENR1410
019100         10  FILLER                  PIC X(20)                  ENR1420
019200             VALUE "NIGHT-MODE CYCLES. . ".                     ENR1430
019300         10  DET-NIGHT-ED         PIC ZZZ,ZZ9.                ENR1440
019400         10  FILLER                  PIC X(55) VALUE SPACES.     ENR1450
019500*
019600 LINKAGE SECTION.                                                ENR1460
019700*
019800 PROCEDURE DIVISION.                                             ENR1470
019900*
020000 0000-MAIN-CONTROL.                                              ENR1480
020100     PERFORM 0100-INITIALIZE THRU 0100-EXIT.                     ENR1490
020200     PERFORM 0200-LOAD-PRIORITY THRU 0200-EXIT.                  ENR1500
020300     PERFORM 0300-LOAD-SCHEDULE THRU 0300-EXIT.                  ENR1510
020400     PERFORM 1000-PROCESS-CYCLES THRU 1000-EXIT.                 ENR1520
020500     PERFORM 9000-PRINT-TOTALS THRU 9000-EXIT.                   ENR1530
020600     PERFORM 9900-CLOSE-FILES THRU 9900-EXIT.                    ENR1540
020700     STOP RUN.                                                   ENR1550
020800*
020900 0100-INITIALIZE.                                                ENR1560
021000     MOVE ZERO TO CYCLE-CT SAVING-CT NIGHT-CT.          ENR1570
021100     MOVE ZERO TO PRIORITY-COUNT SCHEDULE-COUNT.           ENR1580
021200     OPEN INPUT ENERGY-PRIORITY-IN.                               ENR1590
021300     IF FS-PRI NOT = "00"                                      ENR1600
021400         GO TO 9800-FILE-ERROR.                                   ENR1610
021500     OPEN INPUT ENERGY-SCHEDULE-IN.                                ENR1620
021600     IF FS-SCH NOT = "00"                                      ENR1630
021700         GO TO 9800-FILE-ERROR.                                   ENR1640
021800     OPEN INPUT ENERGY-CYCLE-IN.                                  ENR1650
021900     IF FS-CYCLE NOT = "00"                                    ENR1660
022000         GO TO 9800-FILE-ERROR.                                   ENR1670
022100     OPEN OUTPUT ENERGY-RESULT-OUT.                               ENR1680
022200     IF FS-RES NOT = "00"                                      ENR1690
022300         GO TO 9800-FILE-ERROR.                                   ENR1700
022400     OPEN OUTPUT ENERGY-REPORT-OUT.                               ENR1710
022500     IF FS-RPT NOT = "00"                                      ENR1720
022600         GO TO 9800-FILE-ERROR.                                   ENR1730
022610*    REQ 0880 (J.SORIA, 02/14/94) - PLANT OPS FLIPS UPSI-0 ON IN   ENR1732
022620*    THE JCL PARM WHEN THE CYCLE FEED IS RERUN SAME-DAY, SO THE    ENR1734
022630*    CONTROL-TOTAL PAGE IS TAGGED AND NOT DOUBLE-COUNTED AGAINST   ENR1736
022640*    THE FIRST RUN'S TOTALS.                                      ENR1738
022650     IF ENR-RERUN-REQUESTED                                       ENR1739
022660         MOVE "*** RERUN ***" TO HDR-RERUN-TAG.                ENR1741
022700 0100-EXIT.                                                       ENR1740
022800     EXIT.                                                        ENR1750
022900*
023000 0200-LOAD-PRIORITY.                                             ENR1760
023100     MOVE 0 TO PRI-EOF-SW.                                     ENR1770
023200 0210-READ-PRIORITY.                                              ENR1780
023300     READ ENERGY-PRIORITY-IN                                      ENR1790
023400         AT END                                                   ENR1800
023500             SET PRI-EOF TO TRUE                               ENR1810
023600             GO TO 0200-EXIT                                      ENR1820
023700     END-READ.                                                    ENR1830
023710*    REQ 0880 (J.SORIA, 02/14/94) - DEVICE TABLE IS KEYED IN BY   ENR1832
023720*    THE CONTROLS GROUP; A BLANK-PUNCHED NAME COLUMN SLIPS A      ENR1834
023730*    DEAD ENTRY INTO THE TABLE THAT NEVER MATCHES RULE 2'S        ENR1836
023740*    SECURITY/REFRIGERATOR NAME COMPARE.  REJECT IT HERE.         ENR1838
023750     IF ENM-PRI-DEVICE-NAME (1:1) NOT DEVICE-LETTER                ENR1835
023760         GO TO 9800-FILE-ERROR.                                   ENR1837
023800     ADD 1 TO PRIORITY-COUNT.                                  ENR1840
023900     SET PRI-IX TO PRIORITY-COUNT.                          ENR1850
024000     MOVE ENM-PRI-DEVICE-NAME                                     ENR1860
024100          TO PRI-DEVICE-NAME (PRI-IX).                      ENR1870
024200     MOVE ENM-PRI-DEVICE-PRIORITY                                 ENR1880
024300          TO PRI-PRIORITY (PRI-IX).                         ENR1890
024400     SET PRI-DEVICE-ON (PRI-IX) TO TRUE.                    ENR1900
024500     IF PRIORITY-COUNT < 20                                    ENR1910
024600         GO TO 0210-READ-PRIORITY.                                ENR1920
024700 0200-EXIT.                                                       ENR1930
024800     EXIT.                                                        ENR1940
024900*
025000 0300-LOAD-SCHEDULE.                                             ENR1950
025100     MOVE 0 TO SCH-EOF-SW.                                     ENR1960
025200 0310-READ-SCHEDULE.                                              ENR1970
025300     READ ENERGY-SCHEDULE-IN                                      ENR1980
025400         AT END                                                   ENR1990
025500             SET SCH-EOF TO TRUE                               ENR2000
025600             GO TO 0300-EXIT                                      ENR2010
025700     END-READ.                                                    ENR2020
025800     ADD 1 TO SCHEDULE-COUNT.                                  ENR2030
025900     SET SCH-IX TO SCHEDULE-COUNT.                          ENR2040
026000     MOVE ENM-SCH-DEVICE-NAME                                     ENR2050
026100          TO SCH-DEVICE-NAME (SCH-IX).                      ENR2060
026200     MOVE ENM-SCH-DATE TO SCH-DATE (SCH-IX).                ENR2070
026300     MOVE ENM-SCH-TIME TO SCH-TIME (SCH-IX).                ENR2080
026400     IF SCHEDULE-COUNT < 20                                    ENR2090
026500         GO TO 0310-READ-SCHEDULE.                                ENR2100
026600 0300-EXIT.                                                       ENR2110
026700     EXIT.                                                        ENR2120
026800*
026900 1000-PROCESS-CYCLES.                                            ENR2130
027000     MOVE 0 TO CYCLE-EOF-SW.                                   ENR2140
027100 1010-READ-LOOP.                                                  ENR2150
027200     PERFORM 1100-READ-CYCLE THRU 1100-EXIT.                      ENR2160
027300     IF CYCLE-EOF                                              ENR2170
027400         GO TO 1000-EXIT.                                         ENR2180
027500     PERFORM 1200-EVALUATE-CYCLE THRU 1200-EXIT.                  ENR2190
027600     PERFORM 1300-WRITE-RESULT THRU 1300-EXIT.                    ENR2200
027700     GO TO 1010-READ-LOOP.                                       ENR2210
027800 1000-EXIT.                                                       ENR2220
027900     EXIT.                                                        ENR2230
028000*
028100 1100-READ-CYCLE.                                                 ENR2240
028200     READ ENERGY-CYCLE-IN                                         ENR2250
028300         AT END                                                   ENR2260
028400             SET CYCLE-EOF TO TRUE                             ENR2270
028500             GO TO 1100-EXIT                                      ENR2280
028600     END-READ.                                                    ENR2290
028700     ADD 1 TO CYCLE-CT.                                        ENR2300
028800 1100-EXIT.                                                       ENR2310
028900     EXIT.                                                        ENR2320
029000*
029100 1200-EVALUATE-CYCLE.                                            ENR2330
029200*    RESETS EVERY DEVICE TO ON AND BOTH MODE FLAGS TO OFF, THEN   ENR2340
029300*    APPLIES THE FIVE RULES IN ORDER.  SEE REQ 0417/0460/0501/    ENR2350
029400*    0592 ABOVE FOR THE RULE HISTORY.  RULE ORDER MATTERS -       ENR2360
029500*    SCHEDULE OVERRIDES EVERYTHING, PER THE ENERGY COMMITTEE.     ENR2370
029600     MOVE 0 TO SAVING-MODE-SW NIGHT-MODE-SW TEMP-REG-SW.  ENR2380
029700     MOVE 1 TO SUB.                                            ENR2390
029800 1201-RESET-DEVICES.                                               ENR2400
029900     SET PRI-IX TO SUB.                                      ENR2410
030000     SET PRI-DEVICE-ON (PRI-IX) TO TRUE.                     ENR2420
030100     ADD 1 TO SUB.                                              ENR2430
030200     IF SUB <= PRIORITY-COUNT                                ENR2440
030300         GO TO 1201-RESET-DEVICES.                                 ENR2450
030400     PERFORM 1210-APPLY-PRICE-RULE THRU 1210-EXIT.                 ENR2460
030500     PERFORM 1220-APPLY-NIGHT-RULE THRU 1220-EXIT.                 ENR2470
030600     PERFORM 1230-APPLY-TEMP-RULE THRU 1230-EXIT.                  ENR2480
030700     PERFORM 1240-APPLY-LIMIT-RULE THRU 1240-EXIT.                 ENR2490
030800     PERFORM 1250-APPLY-SCHEDULE-RULE THRU 1250-EXIT.              ENR2500
030900     IF SAVING-MODE-ON                                          ENR2510
031000         ADD 1 TO SAVING-CT.                                    ENR2520
031100     IF NIGHT-MODE-ON                                           ENR2530
031200         ADD 1 TO NIGHT-CT.                                     ENR2540
031300 1200-EXIT.                                                        ENR2550
031400     EXIT.                                                        ENR2560
031500*
031600 1210-APPLY-PRICE-RULE.                                           ENR2570
031700*    RULE 1 - IF THE PRICE IS STRICTLY OVER THE THRESHOLD,        ENR2580
031800*    ENERGY-SAVING MODE GOES ON AND EVERY NON-ESSENTIAL DEVICE    ENR2590
031900*    (PRIORITY GREATER THAN 1) IS SWITCHED OFF.                   ENR2600
032000     IF ENM-CURRENT-PRICE NOT > ENM-PRICE-THRESHOLD                ENR2610
032100         GO TO 1210-EXIT.                                          ENR2620
032200     SET SAVING-MODE-ON TO TRUE.                                ENR2630
032300     MOVE 1 TO SUB.                                             ENR2640
032400 1211-SAVING-LOOP.                                                 ENR2650
032500     SET PRI-IX TO SUB.                                      ENR2660
032600     IF PRI-PRIORITY (PRI-IX) > 1                            ENR2670
032700         SET PRI-DEVICE-OFF (PRI-IX) TO TRUE.                ENR2680
032800     ADD 1 TO SUB.                                              ENR2690
032900     IF SUB <= PRIORITY-COUNT                                ENR2700
033000         GO TO 1211-SAVING-LOOP.                                   ENR2710
033100 1210-EXIT.                                                        ENR2720
033200     EXIT.                                                        ENR2730
033300*
033400 1220-APPLY-NIGHT-RULE.                                           ENR2740
033500*    RULE 2 - HOUR >= 23 OR < 6 : EVERYTHING OFF EXCEPT SECURITY   ENR2750
033600*    AND REFRIGERATOR, WHICH ARE FORCED ON.                       ENR2760
033700     MOVE ENM-CURRENT-TIME TO CURR-TIME-N.                      ENR2770
033800     IF CURR-HH < 23 AND CURR-HH NOT < 6                     ENR2780
033900         GO TO 1220-EXIT.                                          ENR2790
034000     SET NIGHT-MODE-ON TO TRUE.                                 ENR2800
034100     MOVE 1 TO SUB.                                             ENR2810
034200 1221-NIGHT-LOOP.                                                  ENR2820
034300     SET PRI-IX TO SUB.                                      ENR2830
034400     IF PRI-DEVICE-NAME (PRI-IX) = "Security       "         ENR2840
034500         OR PRI-DEVICE-NAME (PRI-IX) = "Refrigerator   "     ENR2850
034600         SET PRI-DEVICE-ON (PRI-IX) TO TRUE                  ENR2860
034700     ELSE                                                          ENR2870
034800         SET PRI-DEVICE-OFF (PRI-IX) TO TRUE.                ENR2880
034900     ADD 1 TO SUB.                                              ENR2890
035000     IF SUB <= PRIORITY-COUNT                                ENR2900
035100         GO TO 1221-NIGHT-LOOP.                                    ENR2910
035200 1220-EXIT.                                                        ENR2920
035300     EXIT.                                                        ENR2930
035400*
035500 1230-APPLY-TEMP-RULE.                                            ENR2940
035520*    RULE 3 - TEMPERATURE REGULATION BAND.                       ENR2942
035540*    REQ-4471 (J.SORIA, 05/03/1991) - SITE ENGINEERING ASKED     ENR2944
035560*    FOR BOTH UNITS TO ANSWER TOGETHER WHEN OUT OF BAND, EITHER  ENR2946
035580*    HIGH OR LOW SIDE, RATHER THAN STAGING HEATING/COOLING       ENR2948
035590*    SEPARATELY.  CONFIRMED WITH PLANT OPS - LEAVE AS CODED.     ENR2949
035900     IF ENM-CURRENT-TEMP >= ENM-TEMP-RANGE-LO                      ENR2980
036000         AND ENM-CURRENT-TEMP <= ENM-TEMP-RANGE-HI                 ENR2990
036100         PERFORM 1231-TEMP-OFF THRU 1231-EXIT                      ENR3000
036200         GO TO 1230-EXIT.                                          ENR3010
036300     SET TEMP-REG-ON TO TRUE.                                   ENR3020
036400     PERFORM 1232-TEMP-ON THRU 1232-EXIT.                          ENR3030
036500 1230-EXIT.                                                        ENR3040
036600     EXIT.                                                        ENR3050
036700*
036800 1231-TEMP-OFF.                                                   ENR3060
036900     MOVE 1 TO SUB.                                             ENR3070
037000 1231-OFF-LOOP.                                                    ENR3080
037100     SET PRI-IX TO SUB.                                      ENR3090
037200     IF PRI-DEVICE-NAME (PRI-IX) = "Heating        "         ENR3100
037300         OR PRI-DEVICE-NAME (PRI-IX) = "Cooling        "     ENR3110
037400         SET PRI-DEVICE-OFF (PRI-IX) TO TRUE.                 ENR3120
037500     ADD 1 TO SUB.                                              ENR3130
037600     IF SUB <= PRIORITY-COUNT                                ENR3140
037700         GO TO 1231-OFF-LOOP.                                      ENR3150
037800 1231-EXIT.                                                        ENR3160
037900     EXIT.                                                        ENR3170
038000*
038100 1232-TEMP-ON.                                                    ENR3180
038200     MOVE 1 TO SUB.                                             ENR3190
038300 1232-ON-LOOP.                                                     ENR3200
038400     SET PRI-IX TO SUB.                                      ENR3210
038500     IF PRI-DEVICE-NAME (PRI-IX) = "Heating        "         ENR3220
038600         OR PRI-DEVICE-NAME (PRI-IX) = "Cooling        "     ENR3230
038700         SET PRI-DEVICE-ON (PRI-IX) TO TRUE.                  ENR3240
038800     ADD 1 TO SUB.                                              ENR3250
038900     IF SUB <= PRIORITY-COUNT                                ENR3260
039000         GO TO 1232-ON-LOOP.                                       ENR3270
039100 1232-EXIT.                                                        ENR3280
039200     EXIT.                                                        ENR3290
039300*
039400 1240-APPLY-LIMIT-RULE.                                           ENR3300
039500*    RULE 4 - WHILE USAGE >= LIMIT, SWITCH OFF THE LOWEST-        ENR3310
039600*    PRIORITY DEVICE STILL ON (HIGHEST PRIORITY NUMBER FIRST),    ENR3320
039700*    PRIORITY-1 DEVICES NEVER SHED, NOTIONAL USAGE DROPS 1 KWH    ENR3330
039800*    PER DEVICE SHED.  THE REPORTED USAGE IS NEVER CHANGED.       ENR3340
039900     MOVE ENM-ENERGY-USED TO ENERGY-USED-WORK.                  ENR3350
040000 1241-LIMIT-LOOP.                                                  ENR3360
040100     IF ENERGY-USED-WORK < ENM-ENERGY-LIMIT                     ENR3370
040200         GO TO 1240-EXIT.                                          ENR3380
040300     MOVE ZERO TO LOWEST-PRIORITY-FOUND.                        ENR3390
040400     MOVE ZERO TO LOWEST-PRIORITY-SUB.                          ENR3400
040500     MOVE 1 TO SHED-SUB.                                        ENR3410
040600 1242-FIND-CANDIDATE.                                              ENR3420
040700     SET PRI-IX TO SHED-SUB.                                 ENR3430
040800     IF PRI-DEVICE-ON (PRI-IX)                               ENR3440
040900         AND PRI-PRIORITY (PRI-IX) > 1                       ENR3450
041000         AND PRI-PRIORITY (PRI-IX) > LOWEST-PRIORITY-FOUND ENR3460
041100         MOVE PRI-PRIORITY (PRI-IX)                          ENR3470
041200              TO LOWEST-PRIORITY-FOUND                          ENR3480
041300         MOVE SHED-SUB TO LOWEST-PRIORITY-SUB.                ENR3490
041400     ADD 1 TO SHED-SUB.                                         ENR3500
041500     IF SHED-SUB <= PRIORITY-COUNT                           ENR3510
041600         GO TO 1242-FIND-CANDIDATE.                                ENR3520
041700     IF LOWEST-PRIORITY-SUB = ZERO                              ENR3530
041800         GO TO 1240-EXIT.                                          ENR3540
041900     SET PRI-IX TO LOWEST-PRIORITY-SUB.                      ENR3550
042000     SET PRI-DEVICE-OFF (PRI-IX) TO TRUE.                    ENR3560
042100     SUBTRACT 1 FROM ENERGY-USED-WORK.                          ENR3570
042200     GO TO 1241-LIMIT-LOOP.                                        ENR3580
042300 1240-EXIT.                                                        ENR3590
042400     EXIT.                                                        ENR3600
042500*
042600 1250-APPLY-SCHEDULE-RULE.                                        ENR3610
042700*    RULE 5 - ANY SCHEDULE ENTRY WHOSE DATE/TIME EXACTLY MATCHES  ENR3620
042800*    THE CURRENT CYCLE FORCES THAT DEVICE ON, OVERRIDING ALL      ENR3630
042900*    EARLIER RULES.  SCHEDULES ARE BY EXACT NAME MATCH.           ENR3640
043000     IF SCHEDULE-COUNT = ZERO                                  ENR3650
043100         GO TO 1250-EXIT.                                          ENR3660
043200     MOVE 1 TO SUB.                                             ENR3670
043300 1251-SCHEDULE-LOOP.                                               ENR3680
043400     SET SCH-IX TO SUB.                                      ENR3690
043500     IF SCH-DATE (SCH-IX) = ENM-CURRENT-DATE                 ENR3700
043600         AND SCH-TIME (SCH-IX) = ENM-CURRENT-TIME            ENR3710
043700         PERFORM 1252-FORCE-DEVICE-ON THRU 1252-EXIT.              ENR3720
043800     ADD 1 TO SUB.                                              ENR3730
043900     IF SUB <= SCHEDULE-COUNT                                ENR3740
044000         GO TO 1251-SCHEDULE-LOOP.                                 ENR3750
044100 1250-EXIT.                                                        ENR3760
044200     EXIT.                                                        ENR3770
044300*
044400 1252-FORCE-DEVICE-ON.                                            ENR3780
044500     MOVE 1 TO SHED-SUB.                                        ENR3790
044600 1252-FORCE-LOOP.                                                  ENR3800
044700     SET PRI-IX TO SHED-SUB.                                 ENR3810
044800     IF PRI-DEVICE-NAME (PRI-IX) = SCH-DEVICE-NAME        ENR3820
044900                                          (SCH-IX)              ENR3830
045000         SET PRI-DEVICE-ON (PRI-IX) TO TRUE.                 ENR3840
045100     ADD 1 TO SHED-SUB.                                         ENR3850
045200     IF SHED-SUB <= PRIORITY-COUNT                           ENR3860
045300         GO TO 1252-FORCE-LOOP.                                    ENR3870
045400 1252-EXIT.                                                        ENR3880
045500     EXIT.                                                        ENR3890
045600*
045700 1300-WRITE-RESULT.                                               ENR3900
045800*    BUILDS ONE VARIABLE-LENGTH RESULT LINE LISTING EVERY DEVICE, ENR3910
045900*    THEN THE THREE MODE FLAGS AND THE ECHOED ENERGY-USED VALUE.  ENR3920
046000     MOVE SPACES TO ENR-RESULT-LINE.                              ENR3930
046100     MOVE 1 TO SUB.                                             ENR3940
046200     MOVE 1 TO SHED-SUB.                                        ENR3950
046300 1310-BUILD-LOOP.                                                  ENR3960
046400     SET PRI-IX TO SUB.                                      ENR3970
046500     MOVE PRI-DEVICE-NAME (PRI-IX)                           ENR3980
046600          TO ENR-RESULT-LINE (SHED-SUB:15).                     ENR3990
046700     IF PRI-DEVICE-ON (PRI-IX)                               ENR4000
046800         MOVE "Y" TO ENR-RESULT-LINE (SHED-SUB + 15:1)          ENR4010
046900     ELSE                                                          ENR4020
047000         MOVE "N" TO ENR-RESULT-LINE (SHED-SUB + 15:1).         ENR4030
047100     ADD 17 TO SHED-SUB.                                        ENR4040
047200     ADD 1 TO SUB.                                              ENR4050
047300     IF SUB <= PRIORITY-COUNT                                ENR4060
047400         GO TO 1310-BUILD-LOOP.                                    ENR4070
047500     IF SAVING-MODE-ON                                          ENR4080
047600         MOVE "Y" TO ENR-RESULT-LINE (SHED-SUB:1)               ENR4090
047700     ELSE                                                          ENR4100
047800         MOVE "N" TO ENR-RESULT-LINE (SHED-SUB:1).              ENR4110
047900     ADD 1 TO SHED-SUB.                                         ENR4120
048000     IF TEMP-REG-ON                                             ENR4130
048100         MOVE "Y" TO ENR-RESULT-LINE (SHED-SUB:1)               ENR4140
048200     ELSE                                                          ENR4150
048300         MOVE "N" TO ENR-RESULT-LINE (SHED-SUB:1).              ENR4160
048400     ADD 1 TO SHED-SUB.                                         ENR4170
048500     MOVE ENM-ENERGY-USED                                          ENR4180
048600          TO ENR-RESULT-LINE (SHED-SUB:8).                      ENR4190
048700     WRITE ENR-RESULT-LINE.                                        ENR4200
048800 1300-EXIT.                                                        ENR4210
048900     EXIT.                                                        ENR4220
049000*
049100 9000-PRINT-TOTALS.                                               ENR4230
049200     MOVE HDR-LINE-1 TO ENR-REPORT-LINE.                        ENR4240
049300     WRITE ENR-REPORT-LINE.                                        ENR4250
049400     MOVE CYCLE-CT TO DET-CYCLE-ED.                          ENR4260
049500     MOVE DET-LINE-1 TO ENR-REPORT-LINE.                        ENR4270
049600     WRITE ENR-REPORT-LINE.                                        ENR4280
049700     MOVE SAVING-CT TO DET-SAVING-ED.                        ENR4290
049800     MOVE DET-LINE-2 TO ENR-REPORT-LINE.                        ENR4300
049900     WRITE ENR-REPORT-LINE.                                        ENR4310
050000     MOVE NIGHT-CT TO DET-NIGHT-ED.                          ENR4320
050100     MOVE DET-LINE-3 TO ENR-REPORT-LINE.                        ENR4330
050200     WRITE ENR-REPORT-LINE.                                        ENR4340
050300 9000-EXIT.                                                        ENR4350
050400     EXIT.                                                        ENR4360
050500*
050600 9800-FILE-ERROR.                                                 ENR4370
050700     DISPLAY "ENERGY1 - FILE OPEN ERROR, RUN ABORTED".             ENR4380
050800     STOP RUN.                                                     ENR4390
050900*
051000 9900-CLOSE-FILES.                                                ENR4400
051100     CLOSE ENERGY-PRIORITY-IN ENERGY-SCHEDULE-IN ENERGY-CYCLE-IN   ENR4410
051200           ENERGY-RESULT-OUT ENERGY-REPORT-OUT.                    ENR4420
051300 9900-EXIT.                                                        ENR4430
051400     EXIT.                                                        ENR4440
