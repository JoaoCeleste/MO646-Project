000100 IDENTIFICATION DIVISION.                                       FLT0010
000200 PROGRAM-ID. FLIGHT1.                                           FLT0020
000300 AUTHOR. R.PEREZ.                                               FLT0030
000400 INSTALLATION. UNIZARBANK SISTEMAS - BATCH RULES UNIT.          FLT0040
000500 DATE-WRITTEN. 08/12/1993.                                      FLT0050
000600 DATE-COMPILED.                                                 FLT0060
000700 SECURITY.  UNCLASSIFIED - INTERNAL BATCH.                      FLT0070
000800*----------------------------------------------------------------
000900*                      CHANGE HISTORY                          *
001000*----------------------------------------------------------------
001100* 08/12/93  R.PEREZ   REQ 0503  FIRST CUT, GREW OUT OF THE       *
001200*                     "COMPRAR ENTRADAS" SHOW-TICKET SCREEN      *
001300*                     (OLD BANK7) - AVAILABILITY CHECK AND       *
001400*                     PRICE BUILD CARRIED OVER, NO SCREENS HERE. *
001500* 02/02/95  R.PEREZ   REQ 0540  LAST-MINUTE FEE AND GROUP        *
001600*                     DISCOUNT ADDED FOR THE DEMAND-PRICING      *
001700*                     PILOT.                                     *
001800* 07/19/96  R.PEREZ   REQ 0561  REWARD-POINTS REDEMPTION ADDED.  *
001900* 01/22/98  R.PEREZ   REQ 0588  Y2K - BOOKING/DEPARTURE DATE      *
002000*                     FIELDS CONFIRMED CCYYMMDD, NO WINDOWING.   *
002100*                     REVIEWED AND SIGNED OFF PER Y2K BANNER.    *
002200* 03/03/99  R.PEREZ   REQ 0593  CANCELLATION/REFUND RULE ADDED,  *
002300*                     USES THE SAME DATEDIF1 SUBPROGRAM AS THE   *
002400*                     FRAUD SCREEN FOR THE 24H/48H TESTS.        *
002500* 09/19/01  L.IRIBAR  REQ 0647  REWORKED AS FLIGHT1 FOR THE NEW  *
002600*                     RULES-ENGINE SUITE (FRAUD/ENERGY/FLIGHT).  *
002650* 04/14/02  L.IRIBAR  REQ 0912  RERUN SWITCH AND INBOUND PRICE   *
002660*                     FIELD GUARD ADDED (UPSI-0, CLASS FARE-     *
002670*                     DIGIT).  EOF SWITCH, FARE WORK FIELDS AND  *
002680*                     THE ELAPSED-MINUTES AREA PULLED OUT AS     *
002690*                     STANDALONE 77-LEVELS.                      *
002700* 04/15/03  L.IRIBAR  REQ 0682  REVENUE AND REFUND TOTALS ADDED  *
002800*                     TO THE CONTROL REPORT, WERE NOT KEPT       *
002900*                     BEFORE THIS.                               *
003000*----------------------------------------------------------------
003100*****************************************************************
003200* YEAR 2000 COMPLIANT  X  MM/DD/CCYY   REVIEWED BY: R.PEREZ     *
003300* YEAR 2000 UPDATED    X  01/22/1998    UPDATED BY: R.PEREZ     *
003400*****************************************************************
003500*
003600* READS EACH BOOKING/CANCELLATION REQUEST AND APPLIES THE        *
003700* AVAILABILITY, DYNAMIC-PRICING, LAST-MINUTE-FEE, GROUP-DISCOUNT,*
003800* REWARD-POINTS AND CANCELLATION/REFUND RULES IN ORDER, WRITES   *
003900* ONE RESULT RECORD PER REQUEST, AND PRINTS A CONTROL-TOTAL LINE *
004000* AT END OF FILE INCLUDING TOTAL REVENUE AND TOTAL REFUNDS.      *
004100*
004200 ENVIRONMENT DIVISION.                                          FLT0080
004300 CONFIGURATION SECTION.                                         FLT0090
004400 SPECIAL-NAMES.                                                 FLT0100
004500     C01 IS TOP-OF-FORM                                         FLT0110
004600     CLASS FARE-DIGIT IS "0123456789"                           FLT0120
004650     UPSI-0 IS FLT-RERUN-SWITCH                                 FLT0125
004670         ON STATUS IS FLT-RERUN-REQUESTED                       FLT0127
004690         OFF STATUS IS FLT-NORMAL-RUN.                          FLT0129
004800 INPUT-OUTPUT SECTION.                                          FLT0140
004900 FILE-CONTROL.                                                  FLT0150
005000     SELECT FLIGHT-REQ-IN    ASSIGN TO FLTREQI                 FLT0160
005100         ORGANIZATION IS LINE SEQUENTIAL                        FLT0170
005200         FILE STATUS IS FS-REQ.                               FLT0180
005300     SELECT FLIGHT-RESULT-OUT ASSIGN TO FLTRESO                FLT0190
005400         ORGANIZATION IS LINE SEQUENTIAL                        FLT0200
005500         FILE STATUS IS FS-RES.                               FLT0210
005600     SELECT FLIGHT-REPORT-OUT ASSIGN TO FLTRPTO                FLT0220
005700         ORGANIZATION IS LINE SEQUENTIAL                        FLT0230
005800         FILE STATUS IS FS-RPT.                               FLT0240
005900*
006000 DATA DIVISION.                                                 FLT0250
006100 FILE SECTION.                                                  FLT0260
006200*
006300 FD  FLIGHT-REQ-IN                                               FLT0270
006400     LABEL RECORD STANDARD.                                      FLT0280
006500 01  FLB-REQUEST-REC.                                            FLT0290
006600     05  FLB-PASSENGERS              PIC 9(3).                  FLT0300
006700     05  FLB-BOOKING-DATE            PIC 9(8).                  FLT0310
006800     05  FLB-BOOKING-TIME            PIC 9(6).                  FLT0320
006900     05  FLB-AVAILABLE-SEATS         PIC 9(3).                  FLT0330
007000     05  FLB-CURRENT-PRICE           PIC 9(5)V99.               FLT0340
007100     05  FLB-PREVIOUS-SALES          PIC 9(5).                  FLT0350
007200     05  FLB-IS-CANCELLATION         PIC X.                     FLT0360
007300     05  FLB-DEPARTURE-DATE          PIC 9(8).                  FLT0370
007400     05  FLB-DEPARTURE-TIME          PIC 9(6).                  FLT0380
007500     05  FLB-REWARD-POINTS           PIC 9(7).                  FLT0390
007600*
007700 FD  FLIGHT-RESULT-OUT                                           FLT0400
007800     LABEL RECORD STANDARD.                                      FLT0410
007900 01  FBR-RESULT-REC.                                             FLT0420
008000     05  FBR-CONFIRMATION            PIC X.                     FLT0430
008100     05  FBR-TOTAL-PRICE             PIC S9(7)V99.              FLT0440
008200     05  FBR-REFUND-AMOUNT           PIC S9(7)V99.              FLT0450
008300     05  FBR-POINTS-USED              PIC X.                    FLT0460
008350     05  FILLER                      PIC X(02).                  FLT0462
008400*
008500 FD  FLIGHT-REPORT-OUT                                           FLT0470
008600     LABEL RECORD STANDARD.                                      FLT0480
008700 01  FLT-REPORT-LINE                PIC X(80).                  FLT0490
008800*
008900 WORKING-STORAGE SECTION.                                       FLT0500
009000*
009100 01  FILE-STATUSES.                                          FLT0510
009200     05  FS-REQ                   PIC XX.                    FLT0520
009300     05  FS-RES                   PIC XX.                    FLT0530
009400     05  FS-RPT                   PIC XX.                    FLT0540
009500     05  FILLER                      PIC X(10).                 FLT0550
009600*
009690*    04/14/02 (L.IRIBAR) - REQ 0912 - EOF SWITCH, FARE WORK      FLT0557
009693*    FIELDS AND THE ELAPSED-MINUTES WORK AREA BELOW PULLED OUT   FLT0558
009696*    AS STANDALONE 77-LEVELS, SAME COUNTER/SWITCH STYLE AS THE   FLT0559
009699*    OLD BANK7 TICKET SCREEN CARRIED.                            FLT0561
009700 77  REQ-EOF-SW               PIC 9 COMP.                     FLT0570
009710     88  REQ-EOF                      VALUE 1.                FLT0575
010001*
010100 77  PRICE-FACTOR             PIC S9(3)V9(4).                 FLT0600
010200 77  BASE-FARE                PIC S9(7)V9(4).                 FLT0610
010300 77  FARE                     PIC S9(7)V9(4).                 FLT0620
010501*
010600 77  ELAPSED-MINUTES              PIC S9(9) COMP.            FLT0630
010700*
010800 01  BOOK-DATE-PARTS.                                        FLT0640
010900     05  BOOK-DATE-N              PIC 9(8).                  FLT0650
010950     05  FILLER                      PIC X(02).                   FLT0655
011000 01  BOOK-DATE-BROKEN REDEFINES BOOK-DATE-PARTS.          FLT0660
011100     05  BOOK-YYYY                PIC 9(4).                  FLT0670
011200     05  BOOK-MM                  PIC 9(2).                  FLT0680
011300     05  BOOK-DD                  PIC 9(2).                  FLT0690
011400*
011500 01  DEPART-DATE-PARTS.                                      FLT0700
011600     05  DEPART-DATE-N            PIC 9(8).                  FLT0710
011650     05  FILLER                      PIC X(02).                   FLT0715
011700 01  DEPART-DATE-BROKEN REDEFINES DEPART-DATE-PARTS.      FLT0720
011800     05  DEPART-YYYY              PIC 9(4).                  FLT0730
011900     05  DEPART-MM                PIC 9(2).                  FLT0740
012000     05  DEPART-DD                PIC 9(2).                  FLT0750
012100*
012200 01  CONTROL-TOTALS.                                         FLT0760
012300     05  REQ-CT                   PIC S9(7) COMP.            FLT0770
012400     05  CONFIRMED-CT             PIC S9(7) COMP.            FLT0780
012500     05  REJECTED-CT              PIC S9(7) COMP.            FLT0790
012600     05  CANCELLED-CT             PIC S9(7) COMP.            FLT0800
012700     05  REVENUE-TOTAL            PIC S9(9)V99.              FLT0810
012800     05  REFUND-TOTAL             PIC S9(9)V99.              FLT0820
012825     05  FILLER                      PIC X(02).                   FLT0821
012850 01  CONTROL-TOTALS-FLAT REDEFINES CONTROL-TOTALS.        FLT0822
012860     05  FILLER                      PIC X(28).                 FLT0824
012900*                                                                FLT0826
012950*    FLAT CHAR VIEW KEPT FOR THE AUDIT-DUMP UTILITY, RUN FROM    FLT0828
012960*    JCL ON REQUEST ONLY - NOT CALLED FROM THIS PROGRAM.          FLT0829
013000 01  REPORT-LINES.                                           FLT0830
013100     05  HDR-LINE-1.                                         FLT0840
013200         10  FILLER                  PIC X(20) VALUE SPACES.    FLT0850
013300         10  FILLER                  PIC X(40)                 FLT0860
013400             VALUE "FLIGHT1 - FLIGHT BOOKING CONTROL TOTALS".    FLT0870
013450         10  HDR-RERUN-TAG        PIC X(20) VALUE SPACES.    FLT0875
013600     05  DET-LINE-1.                                         FLT0890
013700         10  FILLER                  PIC X(20)                 FLT0900
013800             VALUE "REQUESTS PROCESSED . ".                    FLT0910
013900         10  DET-REQ-ED           PIC ZZZ,ZZ9.               FLT0920
014000         10  FILLER                  PIC X(55) VALUE SPACES.    FLT0930
014100     05  DET-LINE-2.                                         FLT0940
014200         10  FILLER                  PIC X(20)                 FLT0950
014300             VALUE "BOOKINGS CONFIRMED . ".                    FLT0960
014400         10  DET-CONFIRMED-ED     PIC ZZZ,ZZ9.               FLT0970
014500         10  FILLER                  PIC X(55) VALUE SPACES.    FLT0980
014600     05  DET-LINE-3.                                         FLT0990
014700         10  FILLER                  PIC X(20)                 FLT1000
014800             VALUE "BOOKINGS REJECTED. . ".                    FLT1010
014900         10  DET-REJECTED-ED      PIC ZZZ,ZZ9.               FLT1020
015000         10  FILLER                  PIC X(55) VALUE SPACES.    FLT1030
015100     05  DET-LINE-4.                                         FLT1040
015200         10  FILLER                  PIC X(20)                 FLT1050
015300             VALUE "CANCELLATIONS. . . . ".                    FLT1060
015400         10  DET-CANCELLED-ED     PIC ZZZ,ZZ9.               FLT1070
015500         10  FILLER                  PIC X(55) VALUE SPACES.    FLT1080
015600     05  DET-LINE-5.                                         FLT1090
015700         10  FILLER                  PIC X(20)                 FLT1100
015800             VALUE "TOTAL REVENUE. . . . ".                    FLT1110
015900         10  DET-REVENUE-ED       PIC ZZZ,ZZZ,ZZ9.99.        FLT1120
016000         10  FILLER                  PIC X(49) VALUE SPACES.    FLT1130
016100     05  DET-LINE-6.                                         FLT1140
016200         10  FILLER                  PIC X(20)                 FLT1150
016300             VALUE "TOTAL REFUNDS. . . . ".                    FLT1160
016400         10  DET-REFUND-ED        PIC ZZZ,ZZZ,ZZ9.99.        FLT1170
016500         10  FILLER                  PIC X(49) VALUE SPACES.    FLT1180
016600*
016700 LINKAGE SECTION.                                               FLT1190
016800*
016900 PROCEDURE DIVISION.                                            FLT1200
017000*
017100 0000-MAIN-CONTROL.                                             FLT1210
017200     PERFORM 0100-INITIALIZE THRU 0100-EXIT.                     FLT1220
017300     PERFORM 1000-PROCESS-REQUESTS THRU 1000-EXIT.               FLT1230
017400     PERFORM 9000-PRINT-TOTALS THRU 9000-EXIT.                   FLT1240
017500     PERFORM 9900-CLOSE-FILES THRU 9900-EXIT.                    FLT1250
017600     STOP RUN.                                                   FLT1260
017700*
017800 0100-INITIALIZE.                                                FLT1270
017900     MOVE ZERO TO REQ-CT CONFIRMED-CT REJECTED-CT        FLT1280
018000                  CANCELLED-CT REVENUE-TOTAL                FLT1290
018100                  REFUND-TOTAL.                                FLT1300
018200     OPEN INPUT FLIGHT-REQ-IN.                                    FLT1310
018300     IF FS-REQ NOT = "00"                                      FLT1320
018400         GO TO 9800-FILE-ERROR.                                   FLT1330
018500     OPEN OUTPUT FLIGHT-RESULT-OUT.                               FLT1340
018600     IF FS-RES NOT = "00"                                      FLT1350
018700         GO TO 9800-FILE-ERROR.                                   FLT1360
018800     OPEN OUTPUT FLIGHT-REPORT-OUT.                               FLT1370
018900     IF FS-RPT NOT = "00"                                      FLT1380
019000         GO TO 9800-FILE-ERROR.                                   FLT1390
019010*    REQ 0912 (L.IRIBAR, 04/14/02) - RES DESK SETS UPSI-0 ON IN    FLT1392
019020*    THE JCL PARM WHEN THE REQUEST FEED IS RESUBMITTED AFTER A     FLT1394
019030*    FARE-TABLE CORRECTION, SO THE TOTALS PAGE ISN'T TAKEN FOR     FLT1396
019040*    THE ORIGINAL RUN BY REVENUE ACCOUNTING.                       FLT1398
019050     IF FLT-RERUN-REQUESTED                                        FLT1399
019060         MOVE "*** RERUN ***" TO HDR-RERUN-TAG.                 FLT1401
019100 0100-EXIT.                                                       FLT1400
019200     EXIT.                                                        FLT1410
019300*
019400 1000-PROCESS-REQUESTS.                                          FLT1420
019500     MOVE 0 TO REQ-EOF-SW.                                     FLT1430
019600 1010-READ-LOOP.                                                  FLT1440
019700     PERFORM 1100-READ-REQUEST THRU 1100-EXIT.                    FLT1450
019800     IF REQ-EOF                                                FLT1460
019900         GO TO 1000-EXIT.                                         FLT1470
020000     PERFORM 1200-EVALUATE-REQUEST THRU 1200-EXIT.                FLT1480
020100     PERFORM 1300-WRITE-RESULT THRU 1300-EXIT.                    FLT1490
020200     GO TO 1010-READ-LOOP.                                       FLT1500
020300 1000-EXIT.                                                       FLT1510
020400     EXIT.                                                        FLT1520
020500*
020600 1100-READ-REQUEST.                                               FLT1530
020700     READ FLIGHT-REQ-IN                                           FLT1540
020800         AT END                                                   FLT1550
020900             SET REQ-EOF TO TRUE                               FLT1560
021000             GO TO 1100-EXIT                                      FLT1570
021100     END-READ.                                                    FLT1580
021110*    REQ 0912 (L.IRIBAR, 04/14/02) - RES DESK FEED IS FIXED-WIDTH  FLT1582
021120*    FLAT TEXT; A DROPPED COLUMN LEAVES THE PRICE FIELD BLANK-     FLT1584
021130*    FILLED RATHER THAN ZONED DIGITS, WHICH THROWS THE FARE        FLT1586
021140*    COMPUTE IN 1220 BELOW.  CATCH IT HERE.                        FLT1588
021150     IF FLB-CURRENT-PRICE NOT FARE-DIGIT                           FLT1589
021160         GO TO 9800-FILE-ERROR.                                   FLT1591
021200     ADD 1 TO REQ-CT.                                          FLT1590
021300 1100-EXIT.                                                       FLT1600
021400     EXIT.                                                        FLT1610
021500*
021600 1200-EVALUATE-REQUEST.                                          FLT1620
021700*    RULE 1 FIRST - IF PASSENGERS EXCEED AVAILABLE SEATS THE      FLT1630
021800*    REQUEST IS REJECTED OUTRIGHT, NO OTHER RULE RUNS.            FLT1640
021900     PERFORM 1210-CHECK-AVAILABILITY THRU 1210-EXIT.               FLT1650
022000     IF FBR-CONFIRMATION = "R"                                    FLT1660
022100         MOVE "N" TO FBR-CONFIRMATION                             FLT1670
022200         ADD 1 TO REJECTED-CT                                  FLT1680
022300         GO TO 1200-EXIT.                                         FLT1690
022400     PERFORM 1220-COMPUTE-BASE-FARE THRU 1220-EXIT.                FLT1700
022500     PERFORM 1230-APPLY-LASTMIN-FEE THRU 1230-EXIT.                FLT1710
022600     PERFORM 1240-APPLY-GROUP-DISCOUNT THRU 1240-EXIT.             FLT1720
022700     PERFORM 1250-APPLY-REWARD-POINTS THRU 1250-EXIT.              FLT1730
022800     IF FLB-IS-CANCELLATION = "Y"                                 FLT1740
022900         PERFORM 1270-SET-CANCEL-RESULT THRU 1270-EXIT             FLT1750
023000         ADD 1 TO CANCELLED-CT                                 FLT1760
023100         ADD FBR-REFUND-AMOUNT TO REFUND-TOTAL                 FLT1770
023200     ELSE                                                         FLT1780
023300         PERFORM 1260-SET-BOOKING-RESULT THRU 1260-EXIT            FLT1790
023400         ADD 1 TO CONFIRMED-CT                                 FLT1800
023500         ADD FBR-TOTAL-PRICE TO REVENUE-TOTAL.                 FLT1810
023600 1200-EXIT.                                                       FLT1820
023700     EXIT.                                                        FLT1830
023800*
023900 1210-CHECK-AVAILABILITY.                                        FLT1840
024000*    "R" IS A WORKING FLAG MEANING REJECTED, RESET TO "N" BY      FLT1850
024100*    THE CALLER - FBR-CONFIRMATION HAS NO 88-LEVEL FOR "R" SINCE  FLT1860
024200*    IT NEVER REACHES THE OUTPUT RECORD IN THAT STATE.            FLT1870
024300     IF FLB-PASSENGERS > FLB-AVAILABLE-SEATS                      FLT1880
024400         MOVE "R" TO FBR-CONFIRMATION                             FLT1890
024500         MOVE ZERO TO FBR-TOTAL-PRICE FBR-REFUND-AMOUNT            FLT1900
024600         MOVE "N" TO FBR-POINTS-USED                              FLT1910
024700     ELSE                                                         FLT1920
024800         MOVE "A" TO FBR-CONFIRMATION.                            FLT1930
024900 1210-EXIT.                                                       FLT1940
025000     EXIT.                                                        FLT1950
025100*
025200 1220-COMPUTE-BASE-FARE.                                          FLT1960
025300*    RULE 2 - PRICE FACTOR = (PREVIOUS SALES / 100) * 0.8.        FLT1970
025400*    BASE FARE = CURRENT PRICE * PRICE FACTOR * PASSENGERS.       FLT1980
025420*    REQ-0912 (L.IRIBAR, 04/14/02) - KEEP THE FACTOR AND BASE     FLT1982
025440*    FARE AT FULL WORKING PRECISION HERE; ROUND ONLY WHEN THE     FLT1984
025460*    RESULT FIELD IS MOVED OUT IN 1260/1270 BELOW.  EARLY         FLT1986
025480*    ROUNDING WAS KICKING THE FINAL PRICE OFF BY A CENT ON        FLT1988
025490*    GROUP BOOKINGS, PER HELPDESK TICKET 30917.                   FLT1989
025500     COMPUTE PRICE-FACTOR =                                    FLT1990
025600         (FLB-PREVIOUS-SALES / 100) * 0.8.                        FLT2000
025700     COMPUTE BASE-FARE =                                       FLT2010
025800         FLB-CURRENT-PRICE * PRICE-FACTOR * FLB-PASSENGERS.    FLT2020
025900     MOVE BASE-FARE TO FARE.                                FLT2030
026000 1220-EXIT.                                                       FLT2040
026100     EXIT.                                                        FLT2050
026200*
026300 1230-APPLY-LASTMIN-FEE.                                          FLT2060
026400*    RULE 3 - IF THE BOOKING TIME IS STRICTLY LESS THAN 24 HOURS  FLT2070
026500*    (1440 MINUTES) BEFORE DEPARTURE, ADD A FLAT 100.00 FEE.      FLT2080
026600     CALL "DATEDIF1" USING FLB-BOOKING-DATE FLB-BOOKING-TIME       FLT2090
026700                           FLB-DEPARTURE-DATE FLB-DEPARTURE-TIME   FLT2100
026800                           ELAPSED-MINUTES.                     FLT2110
026900     IF ELAPSED-MINUTES >= 0 AND ELAPSED-MINUTES < 1440      FLT2120
027000         ADD 100.00 TO FARE.                                   FLT2130
027100 1230-EXIT.                                                       FLT2140
027200     EXIT.                                                        FLT2150
027300*
027400 1240-APPLY-GROUP-DISCOUNT.                                       FLT2160
027500*    RULE 4 - MORE THAN 4 PASSENGERS, STRICTLY : FARE * 0.95.     FLT2170
027600     IF FLB-PASSENGERS > 4                                        FLT2180
027700         COMPUTE FARE = FARE * 0.95.                        FLT2190
027800 1240-EXIT.                                                       FLT2200
027900     EXIT.                                                        FLT2210
028000*
028100 1250-APPLY-REWARD-POINTS.                                       FLT2220
028200*    RULE 5 - POINTS > 0 : SUBTRACT (POINTS * 0.01), FLOORED AT   FLT2230
028300*    ZERO, AND FLAG POINTS USED.                                  FLT2240
028400     MOVE "N" TO FBR-POINTS-USED.                                 FLT2250
028500     IF FLB-REWARD-POINTS > 0                                     FLT2260
028600         MOVE "Y" TO FBR-POINTS-USED                              FLT2270
028700         COMPUTE FARE =                                        FLT2280
028800             FARE - (FLB-REWARD-POINTS * 0.01)                 FLT2290
028900         IF FARE < 0                                           FLT2300
029000             MOVE ZERO TO FARE.                                FLT2310
029100 1250-EXIT.                                                       FLT2320
029200     EXIT.                                                        FLT2330
029300*
029400 1260-SET-BOOKING-RESULT.                                        FLT2340
029500*    RULE 6 - CONFIRMED BOOKING.                                  FLT2350
029550*    REQ-0912 (L.IRIBAR, 04/14/02) - ROUND TO THE PENNY ONLY      FLT2352
029560*    HERE, NOT IN THE FARE-BUILD STEPS ABOVE.                     FLT2354
029600     MOVE "Y" TO FBR-CONFIRMATION.                                FLT2360
029700     COMPUTE FBR-TOTAL-PRICE ROUNDED = FARE.                   FLT2370
029800     MOVE ZERO TO FBR-REFUND-AMOUNT.                              FLT2380
029900 1260-EXIT.                                                       FLT2390
030000     EXIT.                                                        FLT2400
030100*
030200 1270-SET-CANCEL-RESULT.                                         FLT2410
030300*    RULE 7 - CANCELLATION.  48 HOURS (2880 MINUTES) OR MORE      FLT2420
030400*    BEFORE DEPARTURE REFUNDS 100 PERCENT OF THE FARE, OTHERWISE  FLT2430
030500*    50 PERCENT.                                                  FLT2440
030600     CALL "DATEDIF1" USING FLB-BOOKING-DATE FLB-BOOKING-TIME       FLT2450
030700                           FLB-DEPARTURE-DATE FLB-DEPARTURE-TIME   FLT2460
030800                           ELAPSED-MINUTES.                     FLT2470
030900     IF ELAPSED-MINUTES >= 2880                                FLT2480
031000         COMPUTE FBR-REFUND-AMOUNT ROUNDED = FARE              FLT2490
031100     ELSE                                                         FLT2500
031200         COMPUTE FBR-REFUND-AMOUNT ROUNDED = FARE * 0.50.       FLT2510
031300     MOVE "N" TO FBR-CONFIRMATION.                                FLT2520
031400     MOVE ZERO TO FBR-TOTAL-PRICE.                                FLT2530
031500     MOVE "N" TO FBR-POINTS-USED.                                 FLT2540
031600 1270-EXIT.                                                       FLT2550
031700     EXIT.                                                        FLT2560
031800*
031900 1300-WRITE-RESULT.                                               FLT2570
032000     WRITE FBR-RESULT-REC.                                        FLT2580
032100 1300-EXIT.                                                       FLT2590
032200     EXIT.                                                        FLT2600
032300*
032400 9000-PRINT-TOTALS.                                               FLT2610
032500     MOVE HDR-LINE-1 TO FLT-REPORT-LINE.                        FLT2620
032600     WRITE FLT-REPORT-LINE.                                        FLT2630
032700     MOVE REQ-CT TO DET-REQ-ED.                             FLT2640
032800     MOVE DET-LINE-1 TO FLT-REPORT-LINE.                        FLT2650
032900     WRITE FLT-REPORT-LINE.                                        FLT2660
033000     MOVE CONFIRMED-CT TO DET-CONFIRMED-ED.                  FLT2670
033100     MOVE DET-LINE-2 TO FLT-REPORT-LINE.                        FLT2680
033200     WRITE FLT-REPORT-LINE.                                        FLT2690
033300     MOVE REJECTED-CT TO DET-REJECTED-ED.                   FLT2700
033400     MOVE DET-LINE-3 TO FLT-REPORT-LINE.                        FLT2710
033500     WRITE FLT-REPORT-LINE.                                        FLT2720
033600     MOVE CANCELLED-CT TO DET-CANCELLED-ED.                 FLT2730
033700     MOVE DET-LINE-4 TO FLT-REPORT-LINE.                        FLT2740
033800     WRITE FLT-REPORT-LINE.                                        FLT2750
033900     MOVE REVENUE-TOTAL TO DET-REVENUE-ED.                   FLT2760
034000     MOVE DET-LINE-5 TO FLT-REPORT-LINE.                        FLT2770
034100     WRITE FLT-REPORT-LINE.                                        FLT2780
034200     MOVE REFUND-TOTAL TO DET-REFUND-ED.                    FLT2790
034300     MOVE DET-LINE-6 TO FLT-REPORT-LINE.                        FLT2800
034400     WRITE FLT-REPORT-LINE.                                        FLT2810
034500 9000-EXIT.                                                       FLT2820
034600     EXIT.                                                        FLT2830
034700*
034800 9800-FILE-ERROR.                                                 FLT2840
034900     DISPLAY "FLIGHT1 - FILE OPEN ERROR, RUN ABORTED".             FLT2850
035000     STOP RUN.                                                    FLT2860
035100*
035200 9900-CLOSE-FILES.                                                FLT2870
035300     CLOSE FLIGHT-REQ-IN FLIGHT-RESULT-OUT FLIGHT-REPORT-OUT.      FLT2880
035400 9900-EXIT.                                                       FLT2890
035500     EXIT.                                                        FLT2900
