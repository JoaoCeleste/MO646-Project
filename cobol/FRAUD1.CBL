000100 IDENTIFICATION DIVISION.                                       FRD0010
000200 PROGRAM-ID. FRAUD1.                                            FRD0020
000300 AUTHOR. I.SANCHEZ.                                             FRD0030
000400 INSTALLATION. UNIZARBANK SISTEMAS - BATCH RULES UNIT.          FRD0040
000500 DATE-WRITTEN. 03/11/1985.                                      FRD0050
000600 DATE-COMPILED.                                                 FRD0060
000700 SECURITY.  UNCLASSIFIED - INTERNAL BATCH.                      FRD0070
000800*----------------------------------------------------------------
000900*                      CHANGE HISTORY                          *
001000*----------------------------------------------------------------
001100* 03/11/85  I.SANCHEZ REQ 0201  FIRST CUT, GREW OUT OF THE CARD  *
001200*                     VALIDATION SCREEN (OLD BANK1) - NO SCREENS *
001300*                     HERE, THIS RUNS AS AN OVERNIGHT BATCH.     *
001400* 09/02/85  I.SANCHEZ REQ 0209  BLACKLIST TABLE ADDED, WAS ONLY  *
001500*                     THE HIGH-AMOUNT AND VELOCITY CHECKS.       *
001600* 04/18/87  M.OLAIZ   REQ 0277  RAPID LOCATION-CHANGE RULE ADDED.*
001700* 06/14/88  M.OLAIZ   REQ 0334  ELAPSED-MINUTE LOGIC PULLED OUT  *
001800*                     TO A SHARED SUBPROGRAM, DATEDIF1.         *
001900* 02/09/90  J.SORIA   REQ 0418  HIST-TABLE REBUILT AS AN      *
002000*                     OCCURS TABLE UNDER WORKING-STORAGE (WAS 50 *
002100*                     SEPARATE 01-LEVELS, ONE PER HISTORY SLOT). *
002200* 08/12/93  R.PEREZ   REQ 0502  CONTROL-TOTAL REPORT ADDED AT    *
002300*                     REQUEST OF AUDIT - COUNTS WERE NOT BEING   *
002400*                     KEPT ANYWHERE BEFORE THIS.                 *
002500* 01/22/98  R.PEREZ   REQ 0588  Y2K - TXN-DATE/HIST-DATE FIELDS   *
002600*                     CONFIRMED CCYYMMDD ALREADY, NO WINDOWING.  *
002700*                     REVIEWED AND SIGNED OFF PER Y2K BANNER.    *
002800* 03/03/99  R.PEREZ   REQ 0591  RISK-SCORE CAP AT 100 MADE       *
002900*                     EXPLICIT, WAS RELYING ON PIC 9(3) WRAP.    *
003000* 09/19/01  L.IRIBAR  REQ 0647  REWORKED AS FRAUD1 FOR THE NEW   *
003100*                     RULES-ENGINE SUITE (FRAUD/ENERGY/FLIGHT).  *
003150* 11/06/02  L.IRIBAR  REQ 0901  WORK COUNTERS AND THE CONTROL-   *
003160*                     TOTAL ACCUMULATORS PULLED OUT AS STANDALONE*
003170*                     77-LEVELS, SAME AS THE OLD BANK1/BANK9     *
003180*                     SWITCH AND COUNTER STYLE.  RERUN SWITCH AND*
003190*                     INBOUND DATE-FIELD GUARD ADDED (UPSI-0,    *
003195*                     CLASS RISK-DIGIT).                         *
003200* 04/15/03  L.IRIBAR  REQ 0680  BLOCKED-COUNT AND VERIFY-COUNT   *
003300*                     SEPARATED ON THE REPORT, WERE COMBINED.    *
003400*----------------------------------------------------------------
003500*****************************************************************
003600* YEAR 2000 COMPLIANT  X  MM/DD/CCYY   REVIEWED BY: R.PEREZ     *
003700* YEAR 2000 UPDATED    X  01/22/1998    UPDATED BY: R.PEREZ     *
003800*****************************************************************
003900*
004000* READS THE BLACKLIST AND THE ACCOUNT'S TRANSACTION HISTORY INTO *
004100* TABLES, THEN READS EACH CURRENT TRANSACTION AND SCORES IT      *
004200* AGAINST THE FOUR FRAUD RULES (HIGH AMOUNT, VELOCITY, RAPID     *
004300* LOCATION CHANGE, BLACKLISTED LOCATION).  ONE RESULT RECORD IS  *
004400* WRITTEN PER TRANSACTION, AND A CONTROL-TOTAL LINE IS PRINTED   *
004500* AT END OF FILE.                                                *
004600*
004700 ENVIRONMENT DIVISION.                                          FRD0080
004800 CONFIGURATION SECTION.                                         FRD0090
004900 SPECIAL-NAMES.                                                 FRD0100
005000     C01 IS TOP-OF-FORM                                         FRD0110
005100     CLASS RISK-DIGIT IS "0123456789"                           FRD0120
005150     UPSI-0 IS FRD-RERUN-SWITCH                                 FRD0125
005180         ON STATUS IS FRD-RERUN-REQUESTED                       FRD0127
005190         OFF STATUS IS FRD-NORMAL-RUN.                          FRD0129
005300 INPUT-OUTPUT SECTION.                                          FRD0140
005400 FILE-CONTROL.                                                  FRD0150
005500     SELECT FRAUD-TXN-IN       ASSIGN TO FRDTXNI               FRD0160
005600         ORGANIZATION IS LINE SEQUENTIAL                        FRD0170
005700         FILE STATUS IS FS-TXN.                               FRD0180
005800     SELECT FRAUD-HIST-IN      ASSIGN TO FRDHSTI               FRD0190
005900         ORGANIZATION IS LINE SEQUENTIAL                        FRD0200
006000         FILE STATUS IS FS-HIST.                              FRD0210
006100     SELECT FRAUD-BLACKLIST-IN ASSIGN TO FRDBLKI               FRD0220
006200         ORGANIZATION IS LINE SEQUENTIAL                        FRD0230
006300         FILE STATUS IS FS-BLK.                               FRD0240
006400     SELECT FRAUD-RESULT-OUT   ASSIGN TO FRDRESO               FRD0250
006500         ORGANIZATION IS LINE SEQUENTIAL                        FRD0260
006600         FILE STATUS IS FS-RES.                               FRD0270
006700     SELECT FRAUD-REPORT-OUT   ASSIGN TO FRDRPTO               FRD0280
006800         ORGANIZATION IS LINE SEQUENTIAL                        FRD0290
006900         FILE STATUS IS FS-RPT.                               FRD0300
007000*
007100 DATA DIVISION.                                                 FRD0310
007200 FILE SECTION.                                                  FRD0320
007300*
007400 FD  FRAUD-TXN-IN                                                FRD0330
007500     LABEL RECORD STANDARD.                                      FRD0340
007600 01  FRD-TXN-REC.                                                FRD0350
007700     05  FRD-TXN-AMOUNT              PIC S9(7)V99.              FRD0360
007800     05  FRD-TXN-DATE                PIC 9(8).                  FRD0370
007900     05  FRD-TXN-TIME                PIC 9(6).                  FRD0380
008000     05  FRD-TXN-LOCATION            PIC X(20).                 FRD0390
008100*
008200 FD  FRAUD-HIST-IN                                               FRD0400
008300     LABEL RECORD STANDARD.                                      FRD0410
008400 01  FRD-HIST-REC.                                               FRD0420
008500     05  FRD-HIST-AMOUNT             PIC S9(7)V99.              FRD0430
008600     05  FRD-HIST-DATE               PIC 9(8).                  FRD0440
008700     05  FRD-HIST-TIME               PIC 9(6).                  FRD0450
008800     05  FRD-HIST-LOCATION           PIC X(20).                 FRD0460
008850     05  FILLER                      PIC X(02).                  FRD0462
008900*
009000 FD  FRAUD-BLACKLIST-IN                                          FRD0470
009100     LABEL RECORD STANDARD.                                      FRD0480
009200 01  FRD-BLACKLIST-REC.                                          FRD0490
009300     05  FRD-BLACKLIST-LOCATION      PIC X(20).                 FRD0500
009350     05  FILLER                      PIC X(02).                  FRD0502
009400*
009500 FD  FRAUD-RESULT-OUT                                            FRD0510
009600     LABEL RECORD STANDARD.                                      FRD0520
009700 01  FRD-RESULT-REC.                                             FRD0530
009800     05  FRD-IS-FRAUDULENT          PIC X.                      FRD0540
009900     05  FRD-IS-BLOCKED             PIC X.                      FRD0550
010000     05  FRD-VERIFY-REQUIRED        PIC X.                      FRD0560
010100     05  FRD-RISK-SCORE             PIC 9(3).                   FRD0570
010150     05  FILLER                      PIC X(02).                  FRD0572
010200*
010300 FD  FRAUD-REPORT-OUT                                            FRD0580
010400     LABEL RECORD STANDARD.                                      FRD0590
010500 01  FRD-REPORT-LINE                PIC X(80).                  FRD0600
010600*
010700 WORKING-STORAGE SECTION.                                       FRD0610
010800*
010900 01  FILE-STATUSES.                                          FRD0620
011000     05  FS-TXN                   PIC XX.                    FRD0630
011100     05  FS-HIST                  PIC XX.                    FRD0640
011200     05  FS-BLK                   PIC XX.                    FRD0650
011300     05  FS-RES                   PIC XX.                    FRD0660
011400     05  FS-RPT                   PIC XX.                    FRD0670
011500     05  FILLER                      PIC X(10).                 FRD0680
011600*
011700 01  EOF-SWITCHES.                                           FRD0690
011800     05  HIST-EOF-SW              PIC 9 COMP.                FRD0700
011900         88  HIST-EOF                 VALUE 1.               FRD0710
012000     05  BLK-EOF-SW               PIC 9 COMP.                FRD0720
012100         88  BLK-EOF                  VALUE 1.               FRD0730
012200     05  TXN-EOF-SW               PIC 9 COMP.                FRD0740
012300         88  TXN-EOF                  VALUE 1.               FRD0750
012400     05  FILLER                      PIC X(02).                   FRD0755
012401*
012500 01  HIST-TABLE.                                             FRD0760
012600     05  HIST-ENTRY OCCURS 50 TIMES                          FRD0770
012700                       INDEXED BY HIST-IX.                    FRD0780
012800         10  HIST-AMOUNT          PIC S9(7)V99.              FRD0790
012900         10  HIST-DATE            PIC 9(8).                  FRD0800
013000         10  HIST-TIME            PIC 9(6).                  FRD0810
013100         10  HIST-LOCATION        PIC X(20).                 FRD0820
013150     05  FILLER                      PIC X(02).                   FRD0825
013200 77  HIST-COUNT                   PIC S9(4) COMP.            FRD0830
013300*
013400 01  BLACKLIST-TABLE.                                        FRD0840
013500     05  BLACKLIST-ENTRY OCCURS 20 TIMES                     FRD0850
013600                            INDEXED BY BLK-IX.                FRD0860
013700         10  BLACKLIST-LOCATION   PIC X(20).                 FRD0870
013725     05  FILLER                      PIC X(02).                   FRD0872
013750 01  BLACKLIST-FLAT REDEFINES BLACKLIST-TABLE.            FRD0875
013760     05  BLACKLIST-FLAT-ENTRY OCCURS 20 TIMES               FRD0876
013770                                 PIC X(20).                     FRD0877
013780*    FLAT CHAR VIEW KEPT FOR THE AUDIT-DUMP UTILITY, RUN FROM    FRD0878
013790*    JCL ON REQUEST ONLY - NOT CALLED FROM THIS PROGRAM.         FRD0879
013800 77  BLACKLIST-COUNT              PIC S9(4) COMP.            FRD0880
013900*
014000*    11/06/02 (L.IRIBAR) - REQ 0901 - WORK-COUNTERS AND       FRD0883
014010*    CONTROL-TOTALS BROKEN OUT AS STANDALONE 77-LEVELS, SAME  FRD0885
014020*    AS THE COUNTER/SWITCH STYLE THE OLD BANK1/BANK9 CARD SCREENS FRD0887
014030*    USED BEFORE THIS PROGRAM WAS SPLIT OUT OF THEM.              FRD0889
014100 77  RECENT-COUNT                 PIC S9(4) COMP.            FRD0900
014200 77  SUB                          PIC S9(4) COMP.            FRD0910
014300 77  ELAPSED-MINUTES              PIC S9(9) COMP.            FRD0920
014400 77  LAST-HIST-SUB                PIC S9(4) COMP.            FRD0930
014501*
014600 77  TXN-READ-CT                  PIC S9(7) COMP.            FRD0950
014700 77  FRAUD-CT                     PIC S9(7) COMP.            FRD0960
014800 77  BLOCKED-CT                   PIC S9(7) COMP.            FRD0970
014900 77  VERIFY-CT                    PIC S9(7) COMP.            FRD0980
015101*
015200 77  RISK-SCORE-N                 PIC S9(5) COMP.            FRD1000
015401*
015500 01  TXN-DATE-PARTS.                                         FRD1010
015600     05  TXN-DATE-N               PIC 9(8).                  FRD1020
015650     05  FILLER                      PIC X(02).                   FRD1025
015700 01  TXN-DATE-BROKEN REDEFINES TXN-DATE-PARTS.            FRD1030
015800     05  TXN-YYYY                 PIC 9(4).                  FRD1040
015900     05  TXN-MM                   PIC 9(2).                  FRD1050
016000     05  TXN-DD                   PIC 9(2).                  FRD1060
016100*
016200 01  TXN-TIME-PARTS.                                         FRD1070
016300     05  TXN-TIME-N               PIC 9(6).                  FRD1080
016350     05  FILLER                      PIC X(02).                   FRD1085
016400 01  TXN-TIME-BROKEN REDEFINES TXN-TIME-PARTS.            FRD1090
016500     05  TXN-HH                   PIC 9(2).                  FRD1100
016600     05  TXN-MI                   PIC 9(2).                  FRD1110
016700     05  TXN-SS                   PIC 9(2).                  FRD1120
016800*
016900 01  REPORT-LINES.                                           FRD1130
017000     05  HDR-LINE-1.                                         FRD1140
017100         10  FILLER                  PIC X(20) VALUE SPACES.    FRD1150
017200         10  FILLER                  PIC X(40)                 FRD1160
017300             VALUE "FRAUD1 - FRAUD DETECTION CONTROL TOTALS".   FRD1170
017350         10  HDR-RERUN-TAG        PIC X(20) VALUE SPACES.    FRD1175
017500     05  DET-LINE-1.                                         FRD1190
017600         10  FILLER                  PIC X(20)                 FRD1200
017700             VALUE "TRANSACTIONS READ . ".                     FRD1210
017800         10  DET-READ-ED          PIC ZZZ,ZZ9.               FRD1220
017900         10  FILLER                  PIC X(55) VALUE SPACES.    FRD1230
018000     05  DET-LINE-2.                                         FRD1240
018100         10  FILLER                  PIC X(20)                 FRD1250
018200             VALUE "FLAGGED FRAUDULENT. ".                     FRD1260
018300         10  DET-FRAUD-ED         PIC ZZZ,ZZ9.               FRD1270
018400         10  FILLER                  PIC X(55) VALUE SPACES.    FRD1280
018500     05  DET-LINE-3.                                         FRD1290
018600         10  FILLER                  PIC X(20)                 FRD1300
018700             VALUE "BLOCKED OUTRIGHT . . ".                    FRD1310
018800         10  DET-BLOCK-ED         PIC ZZZ,ZZ9.               FRD1320
018900         10  FILLER                  PIC X(55) VALUE SPACES.    FRD1330
019000     05  DET-LINE-4.                                         FRD1340
019100         10  FILLER                  PIC X(20)                 FRD1350
019200             VALUE "VERIFICATION REQ'D . ".                    FRD1360
019300         10  DET-VERIFY-ED        PIC ZZZ,ZZ9.               FRD1370
019400         10  FILLER                  PIC X(55) VALUE SPACES.    FRD1380
019500*
019600 LINKAGE SECTION.                                               FRD1390
019700*
019800 PROCEDURE DIVISION.                                            FRD1400
019900*
020000 0000-MAIN-CONTROL.                                             FRD1410
020100*    OVERALL DRIVER - LOAD THE REFERENCE TABLES, PROCESS EVERY   FRD1420
020200*    TRANSACTION, THEN PRINT THE CONTROL TOTALS AND STOP.        FRD1430
020300     PERFORM 0100-INITIALIZE THRU 0100-EXIT.                     FRD1440
020400     PERFORM 0200-LOAD-BLACKLIST THRU 0200-EXIT.                 FRD1450
020500     PERFORM 0300-LOAD-HISTORY THRU 0300-EXIT.                   FRD1460
020600     PERFORM 1000-PROCESS-TXNS THRU 1000-EXIT.                   FRD1470
020700     PERFORM 9000-PRINT-TOTALS THRU 9000-EXIT.                   FRD1480
020800     PERFORM 9900-CLOSE-FILES THRU 9900-EXIT.                    FRD1490
020900     STOP RUN.                                                   FRD1500
021000*
021100 0100-INITIALIZE.                                                FRD1510
021200     MOVE ZERO TO TXN-READ-CT FRAUD-CT                     FRD1520
021300                  BLOCKED-CT VERIFY-CT.                    FRD1530
021400     MOVE ZERO TO BLACKLIST-COUNT HIST-COUNT.               FRD1540
021500     OPEN INPUT FRAUD-BLACKLIST-IN.                               FRD1550
021600     IF FS-BLK NOT = "00"                                      FRD1560
021700         GO TO 9800-FILE-ERROR.                                   FRD1570
021800     OPEN INPUT FRAUD-HIST-IN.                                    FRD1580
021900     IF FS-HIST NOT = "00"                                     FRD1590
022000         GO TO 9800-FILE-ERROR.                                   FRD1600
022100     OPEN INPUT FRAUD-TXN-IN.                                     FRD1610
022200     IF FS-TXN NOT = "00"                                      FRD1620
022300         GO TO 9800-FILE-ERROR.                                   FRD1630
022400     OPEN OUTPUT FRAUD-RESULT-OUT.                                FRD1640
022500     IF FS-RES NOT = "00"                                      FRD1650
022600         GO TO 9800-FILE-ERROR.                                   FRD1660
022700     OPEN OUTPUT FRAUD-REPORT-OUT.                                FRD1670
022800     IF FS-RPT NOT = "00"                                      FRD1680
022900         GO TO 9800-FILE-ERROR.                                   FRD1690
022910*    REQ 0901 (L.IRIBAR, 11/06/02) - OPERATOR SETS UPSI-0 ON IN    FRD1692
022920*    THE JCL PARM WHEN THIS STEP IS RESUBMITTED AFTER AN ABEND SO  FRD1694
022930*    THE CONTROL-TOTAL PAGE IS MARKED AND NOT MISTAKEN FOR THE     FRD1696
022940*    ORIGINAL RUN BY THE RECONCILING CLERKS.                       FRD1698
022950     IF FRD-RERUN-REQUESTED                                       FRD1699
022960         MOVE "*** RERUN ***" TO HDR-RERUN-TAG.                FRD1701
023000 0100-EXIT.                                                       FRD1700
023100     EXIT.                                                        FRD1710
023200*
023300 0200-LOAD-BLACKLIST.                                            FRD1720
023400*    READS THE BLACKLIST FILE INTO BLACKLIST-TABLE, UP TO THE  FRD1730
023500*    20 ENTRIES THE TABLE HOLDS.                                  FRD1740
023600     MOVE 0 TO BLK-EOF-SW.                                     FRD1750
023700 0210-READ-BLACKLIST.                                             FRD1760
023800     READ FRAUD-BLACKLIST-IN                                      FRD1770
023900         AT END                                                   FRD1780
024000             SET BLK-EOF TO TRUE                               FRD1790
024100             GO TO 0200-EXIT                                      FRD1800
024200     END-READ.                                                    FRD1810
024300     ADD 1 TO BLACKLIST-COUNT.                                 FRD1820
024400     SET BLK-IX TO BLACKLIST-COUNT.                         FRD1830
024500     MOVE FRD-BLACKLIST-LOCATION                                  FRD1840
024600          TO BLACKLIST-LOCATION (BLK-IX).                   FRD1850
024700     IF BLACKLIST-COUNT < 20                                   FRD1860
024800         GO TO 0210-READ-BLACKLIST.                                FRD1870
024900 0200-EXIT.                                                       FRD1880
025000     EXIT.                                                        FRD1890
025100*
025200 0300-LOAD-HISTORY.                                               FRD1900
025300*    READS THE ACCOUNT'S TRANSACTION HISTORY FILE INTO            FRD1910
025400*    HIST-TABLE, UP TO THE 50 ENTRIES THE TABLE HOLDS.  THE    FRD1920
025500*    LAST ENTRY LOADED IS TREATED AS THE MOST RECENT ONE BY RULE  FRD1930
025600*    3 BELOW, SO THE HISTORY FILE MUST BE IN ARRIVAL ORDER.       FRD1940
025700     MOVE 0 TO HIST-EOF-SW.                                    FRD1950
025800 0310-READ-HISTORY.                                               FRD1960
025900     READ FRAUD-HIST-IN                                           FRD1970
026000         AT END                                                   FRD1980
026100             SET HIST-EOF TO TRUE                              FRD1990
026200             GO TO 0300-EXIT                                      FRD2000
026300     END-READ.                                                    FRD2010
026400     ADD 1 TO HIST-COUNT.                                      FRD2020
026500     SET HIST-IX TO HIST-COUNT.                              FRD2030
026600     MOVE FRD-HIST-AMOUNT   TO HIST-AMOUNT (HIST-IX).        FRD2040
026700     MOVE FRD-HIST-DATE     TO HIST-DATE   (HIST-IX).        FRD2050
026800     MOVE FRD-HIST-TIME     TO HIST-TIME   (HIST-IX).        FRD2060
026900     MOVE FRD-HIST-LOCATION TO HIST-LOCATION (HIST-IX).      FRD2070
027000     IF HIST-COUNT < 50                                         FRD2080
027100         GO TO 0310-READ-HISTORY.                                  FRD2090
027200 0300-EXIT.                                                        FRD2100
027300     EXIT.                                                         FRD2110
027400*
027500 1000-PROCESS-TXNS.                                               FRD2120
027600     MOVE 0 TO TXN-EOF-SW.                                     FRD2130
027700 1010-READ-LOOP.                                                  FRD2140
027800     PERFORM 1100-READ-TXN THRU 1100-EXIT.                        FRD2150
027900     IF TXN-EOF                                                FRD2160
028000         GO TO 1000-EXIT.                                         FRD2170
028100     PERFORM 1200-EVALUATE-TXN THRU 1200-EXIT.                     FRD2180
028200     PERFORM 1300-WRITE-RESULT THRU 1300-EXIT.                     FRD2190
028300     GO TO 1010-READ-LOOP.                                        FRD2200
028400 1000-EXIT.                                                        FRD2210
028500     EXIT.                                                         FRD2220
028600*
028700 1100-READ-TXN.                                                   FRD2230
028800     READ FRAUD-TXN-IN                                            FRD2240
028900         AT END                                                   FRD2250
029000             SET TXN-EOF TO TRUE                               FRD2260
029100             GO TO 1100-EXIT                                      FRD2270
029200     END-READ.                                                    FRD2280
029210*    REQ 0901 (L.IRIBAR, 11/06/02) - FEED COMES FROM THE CARD      FRD2282
029220*    PROCESSOR AS FLAT TEXT; A SHORT OR MIS-PUNCHED LINE LEAVES    FRD2284
029230*    THE DATE FIELD BLANK-FILLED INSTEAD OF ZONED DIGITS, WHICH    FRD2286
029240*    THEN THROWS THE DATEDIF1 CALL BELOW.  CATCH IT HERE.          FRD2288
029250     IF FRD-TXN-DATE NOT RISK-DIGIT                                FRD2289
029260         GO TO 9800-FILE-ERROR.                                   FRD2291
029300     ADD 1 TO TXN-READ-CT.                                     FRD2290
029400 1100-EXIT.                                                       FRD2300
029500     EXIT.                                                        FRD2310
029600*
029700 1200-EVALUATE-TXN.                                               FRD2320
029800*    INITIALIZE THE RESULT RECORD, THEN APPLY THE FOUR RULES IN   FRD2330
029900*    ORDER.  SEE REQ 0201/0209/0277/0334 ABOVE FOR THE RULE       FRD2340
030000*    HISTORY.                                                     FRD2350
030100     MOVE "N" TO FRD-IS-FRAUDULENT FRD-IS-BLOCKED                 FRD2360
030200                 FRD-VERIFY-REQUIRED.                             FRD2370
030300     MOVE ZERO TO RISK-SCORE-N.                                FRD2380
030400     PERFORM 1210-CHECK-HIGH-AMOUNT THRU 1210-EXIT.                FRD2390
030500     PERFORM 1220-CHECK-RECENT-COUNT THRU 1220-EXIT.               FRD2400
030600     PERFORM 1230-CHECK-LOCATION-CHANGE THRU 1230-EXIT.            FRD2410
030700     PERFORM 1240-CHECK-BLACKLIST THRU 1240-EXIT.                  FRD2420
030800     IF RISK-SCORE-N > 100                                      FRD2430
030900         MOVE 100 TO RISK-SCORE-N.                              FRD2440
031000     MOVE RISK-SCORE-N TO FRD-RISK-SCORE.                       FRD2450
031100     IF FRD-IS-FRAUDULENT = "Y"                                    FRD2460
031200         ADD 1 TO FRAUD-CT.                                     FRD2470
031300     IF FRD-IS-BLOCKED = "Y"                                       FRD2480
031400         ADD 1 TO BLOCKED-CT.                                   FRD2490
031500     IF FRD-VERIFY-REQUIRED = "Y"                                  FRD2500
031600         ADD 1 TO VERIFY-CT.                                    FRD2510
031700 1200-EXIT.                                                        FRD2520
031800     EXIT.                                                         FRD2530
031900*
032000 1210-CHECK-HIGH-AMOUNT.                                          FRD2540
032100*    RULE 1 - AMOUNT STRICTLY OVER 10,000.00.                     FRD2550
032200     IF FRD-TXN-AMOUNT > 10000.00                                  FRD2560
032300         MOVE "Y" TO FRD-IS-FRAUDULENT FRD-VERIFY-REQUIRED         FRD2570
032400         ADD 50 TO RISK-SCORE-N.                                FRD2580
032500 1210-EXIT.                                                        FRD2590
032600     EXIT.                                                         FRD2600
032700*
032800 1220-CHECK-RECENT-COUNT.                                         FRD2610
032900*    RULE 2 - MORE THAN 10 PRIOR TRANSACTIONS STRICTLY WITHIN THE FRD2620
033000*    LAST 60 MINUTES BEFORE THE CURRENT ONE.                      FRD2630
033100     MOVE ZERO TO RECENT-COUNT.                                FRD2640
033200     IF HIST-COUNT = ZERO                                       FRD2650
033300         GO TO 1220-EXIT.                                          FRD2660
033400     MOVE 1 TO SUB.                                             FRD2670
033500 1221-RECENT-LOOP.                                                 FRD2680
033600     SET HIST-IX TO SUB.                                     FRD2690
033700     CALL "DATEDIF1" USING HIST-DATE (HIST-IX)               FRD2700
033800                           HIST-TIME (HIST-IX)                FRD2710
033900                           FRD-TXN-DATE FRD-TXN-TIME                FRD2720
034000                           ELAPSED-MINUTES.                      FRD2730
034100     IF ELAPSED-MINUTES >= 0 AND ELAPSED-MINUTES < 60         FRD2740
034200         ADD 1 TO RECENT-COUNT.                                 FRD2750
034300     ADD 1 TO SUB.                                              FRD2760
034400     IF SUB <= HIST-COUNT                                    FRD2770
034500         GO TO 1221-RECENT-LOOP.                                   FRD2780
034600     IF RECENT-COUNT > 10                                       FRD2790
034700         MOVE "Y" TO FRD-IS-BLOCKED                                FRD2800
034800         ADD 30 TO RISK-SCORE-N.                                FRD2810
034900 1220-EXIT.                                                        FRD2820
035000     EXIT.                                                         FRD2830
035100*
035200 1230-CHECK-LOCATION-CHANGE.                                      FRD2840
035300*    RULE 3 - THE MOST RECENT HISTORY ENTRY (THE LAST ONE LOADED) FRD2850
035400*    IS STRICTLY LESS THAN 30 MINUTES OLD AND IN A DIFFERENT      FRD2860
035500*    LOCATION THAN THE CURRENT TRANSACTION.                       FRD2870
035600     IF HIST-COUNT = ZERO                                       FRD2880
035700         GO TO 1230-EXIT.                                          FRD2890
035800     MOVE HIST-COUNT TO LAST-HIST-SUB.                       FRD2900
035900     SET HIST-IX TO LAST-HIST-SUB.                           FRD2910
036000     CALL "DATEDIF1" USING HIST-DATE (HIST-IX)               FRD2920
036100                           HIST-TIME (HIST-IX)                FRD2930
036200                           FRD-TXN-DATE FRD-TXN-TIME                FRD2940
036300                           ELAPSED-MINUTES.                      FRD2950
036400     IF ELAPSED-MINUTES >= 0 AND ELAPSED-MINUTES < 30         FRD2960
036500         AND HIST-LOCATION (HIST-IX) NOT = FRD-TXN-LOCATION   FRD2970
036600         MOVE "Y" TO FRD-IS-FRAUDULENT FRD-VERIFY-REQUIRED         FRD2980
036700         ADD 20 TO RISK-SCORE-N.                                FRD2990
036800 1230-EXIT.                                                        FRD3000
036900     EXIT.                                                         FRD3010
037000*
037100 1240-CHECK-BLACKLIST.                                            FRD3020
037200*    RULE 4 - CURRENT LOCATION APPEARS IN THE BLACKLIST TABLE.     FRD3030
037300*    NOTE THIS RULE ALONE DOES NOT SET FRD-IS-FRAUDULENT.          FRD3040
037400     IF BLACKLIST-COUNT = ZERO                                  FRD3050
037500         GO TO 1240-EXIT.                                          FRD3060
037600     MOVE 1 TO SUB.                                             FRD3070
037700 1241-BLACKLIST-LOOP.                                              FRD3080
037800     SET BLK-IX TO SUB.                                      FRD3090
037900     IF BLACKLIST-LOCATION (BLK-IX) = FRD-TXN-LOCATION        FRD3100
038000         MOVE "Y" TO FRD-IS-BLOCKED                                FRD3110
038100         MOVE 100 TO RISK-SCORE-N                               FRD3120
038200         GO TO 1240-EXIT.                                          FRD3130
038300     ADD 1 TO SUB.                                              FRD3140
038400     IF SUB <= BLACKLIST-COUNT                               FRD3150
038500         GO TO 1241-BLACKLIST-LOOP.                                FRD3160
038600 1240-EXIT.                                                        FRD3170
038700     EXIT.                                                         FRD3180
038800*
038900 1300-WRITE-RESULT.                                               FRD3190
039000     WRITE FRD-RESULT-REC.                                         FRD3200
039100 1300-EXIT.                                                        FRD3210
039200     EXIT.                                                         FRD3220
039300*
039400 9000-PRINT-TOTALS.                                               FRD3230
039500*    FORMATS AND WRITES THE END-OF-RUN CONTROL-TOTAL LINES.        FRD3240
039600     MOVE HDR-LINE-1 TO FRD-REPORT-LINE.                        FRD3250
039700     WRITE FRD-REPORT-LINE.                                        FRD3260
039800     MOVE TXN-READ-CT TO DET-READ-ED.                        FRD3270
039900     MOVE DET-LINE-1 TO FRD-REPORT-LINE.                        FRD3280
040000     WRITE FRD-REPORT-LINE.                                        FRD3290
040100     MOVE FRAUD-CT TO DET-FRAUD-ED.                          FRD3300
040200     MOVE DET-LINE-2 TO FRD-REPORT-LINE.                        FRD3310
040300     WRITE FRD-REPORT-LINE.                                        FRD3320
040400     MOVE BLOCKED-CT TO DET-BLOCK-ED.                        FRD3330
040500     MOVE DET-LINE-3 TO FRD-REPORT-LINE.                        FRD3340
040600     WRITE FRD-REPORT-LINE.                                        FRD3350
040700     MOVE VERIFY-CT TO DET-VERIFY-ED.                        FRD3360
040800     MOVE DET-LINE-4 TO FRD-REPORT-LINE.                        FRD3370
040900     WRITE FRD-REPORT-LINE.                                        FRD3380
041000 9000-EXIT.                                                        FRD3390
041100     EXIT.                                                         FRD3400
041200*
041300 9800-FILE-ERROR.                                                 FRD3410
041400     DISPLAY "FRAUD1 - FILE OPEN ERROR, RUN ABORTED".              FRD3420
041500     STOP RUN.                                                     FRD3430
041600*
041700 9900-CLOSE-FILES.                                                FRD3440
041800     CLOSE FRAUD-BLACKLIST-IN FRAUD-HIST-IN FRAUD-TXN-IN           FRD3450
041900           FRAUD-RESULT-OUT FRAUD-REPORT-OUT.                      FRD3460
042000 9900-EXIT.                                                        FRD3470
042100     EXIT.                                                         FRD3480
